000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA040.                                                     
000300 AUTHOR. K. M. Voss.                                                      
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 07/03/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* REPORT-WRITER.  CALLed once by ZTRA000 after TRAFFIC-ANALYZER *         
001300* has filled ZTRA-STATS-AREA.  Opens the report file, prints    *         
001400* the analysis report in the fixed section order below, and     *         
001500* closes the file before returning.                              *        
001600*                                                               *         
001700*   Filter settings                                              *        
001800*   Basic statistics                                             *        
001900*   Request distribution                                         *        
002000*   Performance metrics                                          *        
002100*   Top-N active IPs                                             *        
002200*   Top-5 requested URLs                                         *        
002300*   Recent activity (last 24h)                                   *        
002400*                                                               *         
002500* Date       UserID   Description                               *         
002600* ---------- -------- ----------------------------------------- *         
002700* 07/03/90   KMV      Initial release.  Split out of ZTRA000.   *         
002800*                     Filter settings and basic statistics      *         
002900*                     only.  CR-4301.                            *        
003000* 09/18/90   KMV      Added request distribution and             *        
003100*                     performance metrics sections.  CR-4318.   *         
003200* 03/05/91   DRA      Added top-N IP and top-5 URL sections.     *        
003300*                     Byte totals now go through ZTRA050 for     *        
003400*                     the human-readable scaled figure.  CR-4288.*        
003500* 10/22/93   PJL      Added recent-activity section with the     *        
003600*                     per-hour breakdown.  CR-4455.              *        
003700* 11/09/98   MTD      Y2K-0041 - reviewed; no 2-digit year       *        
003800*                     fields appear anywhere in this report.     *        
003900* 06/14/01   RJO      No functional change; recompiled under     *        
004000*                     the CR-4791 release with ZTRA000/030.      *        
004100* 11/02/01   RJO      SELECT for the report file now names a     *        
004200*                     bare logical name, ZTRARPT, instead of a   *        
004300*                     quoted literal, matching the ZTRAPARM/     *        
004400*                     ZTRALOGF convention in ZTRA000.  PR-0765.  *        
004500* 11/05/01   RJO      Time-range line now CALLs the new ZTRA060  *        
004600*                     helper to turn ZP-START-TIMESTAMP/         *        
004700*                     ZP-END-TIMESTAMP into ISO-8601 text; the   *        
004800*                     raw epoch digits were being printed as-is. *        
004900*                     TRL-START/TRL-END widened to hold the      *        
005000*                     20-byte ISO string.  PR-0766.              *        
005100* 11/05/01   RJO      Moved LINES-WRITTEN/PRINT-SUB/LINE-PTR/    *        
005200*                     HOUR-BUCKETS-USED to 77-level entries      *        
005300*                     per Std/Prac review.  PR-0767.             *        
005400*                                                               *         
005500*****************************************************************         
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  PROD-3090.                                             
005900 OBJECT-COMPUTER.  PROD-3090.                                             
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
006300            OFF STATUS IS ZTRA-TRACE-OFF.                                 
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT ZTRA-RPT-FILE ASSIGN TO ZTRARPT                               
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS RPT-STATUS.                                       
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  ZTRA-RPT-FILE                                                        
007300     LABEL RECORDS ARE STANDARD.                                          
007400 01  RPT-LINE                   PIC  X(132).                              
007500                                                                          
007600 WORKING-STORAGE SECTION.                                                 
007700                                                                          
007800*****************************************************************         
007900* DEFINE LOCAL VARIABLES                                        *         
008000*****************************************************************         
008100 01  RPT-STATUS              PIC  X(02) VALUE SPACES.                     
008200     88  RPT-STATUS-OK               VALUE '00'.                          
008300 01  RPT-OPEN-SW             PIC  X(01) VALUE 'N'.                        
008400     88  RPT-IS-OPEN                 VALUE 'Y'.                           
008500     88  RPT-NOT-OPEN                VALUE 'N'.                           
008600                                                                          
008700 77  LINES-WRITTEN           PIC  9(09) COMP VALUE ZERO.                  
008800 77  PRINT-SUB               PIC  9(02) COMP VALUE ZERO.                  
008900 77  LINE-PTR                PIC  9(03) COMP VALUE ZERO.                  
009000 77  HOUR-BUCKETS-USED       PIC  9(02) COMP VALUE ZERO.                  
009100                                                                          
009200 01  FIRST-HOUR-SW           PIC  X(01) VALUE 'Y'.                        
009300     88  FIRST-HOUR                  VALUE 'Y'.                           
009400     88  NOT-FIRST-HOUR               VALUE 'N'.                          
009500 01  ANY-HOUR-SW             PIC  X(01) VALUE 'N'.                        
009600     88  ANY-HOUR-FOUND               VALUE 'Y'.                          
009700     88  NO-HOUR-FOUND                VALUE 'N'.                          
009800                                                                          
009900 01  HOUR-EDIT-GROUP.                                                     
010000     02  HOUR-EDIT           PIC  Z9.                                     
010100     02  HOUR-COUNT-EDIT     PIC  ZZZZZZZZ9.                              
010200     02  FILLER                 PIC  X(01) VALUE SPACE.                   
010300 01  HOUR-EDIT-GROUP-R REDEFINES HOUR-EDIT-GROUP.                         
010400     02  FILLER                 PIC  X(12).                               
010500                                                                          
010600 01  SCALED-BYTES-TEXT       PIC  X(24) VALUE SPACES.                     
010700                                                                          
010800*****************************************************************         
010900* ISO-formatted start/end timestamps for the time-range line -   *        
011000* filled by CALLing ZTRA060 (FORMAT-DATE) the same way           *        
011100* SCALED-BYTES-TEXT above is filled by ZTRA050.  PR-0766.        *        
011200*****************************************************************         
011300 01  START-ISO-TEXT          PIC  X(20) VALUE SPACES.                     
011400 01  END-ISO-TEXT            PIC  X(20) VALUE SPACES.                     
011500                                                                          
011600 01  BLANK-LINE              PIC  X(132) VALUE SPACES.                    
011700                                                                          
011800*****************************************************************         
011900* Print-line records for every line that carries a run-time     *         
012000* value.  Pure literal heading lines are MOVEd to RPT-LINE       *        
012100* directly and need no record of their own.                     *         
012200*****************************************************************         
012300 01  TIME-RANGE-ALL-LINE.                                                 
012400     02  FILLER                 PIC  X(23)                                
012500                                 VALUE '- Time range: all time'.          
012600     02  FILLER                 PIC  X(109) VALUE SPACES.                 
012700                                                                          
012800 01  TIME-RANGE-LINE.                                                     
012900     02  FILLER                 PIC  X(14) VALUE '- Time range: '.        
013000     02  TRL-START           PIC  X(20).                                  
013100     02  FILLER                 PIC  X(03) VALUE ' - '.                   
013200     02  TRL-END             PIC  X(20).                                  
013300     02  FILLER                 PIC  X(75) VALUE SPACES.                  
013400                                                                          
013500 01  METHOD-FILTER-LINE.                                                  
013600     02  FILLER                 PIC  X(18)                                
013700                                 VALUE '- Method filter: '.               
013800     02  MFL-TEXT            PIC  X(11).                                  
013900     02  FILLER                 PIC  X(103) VALUE SPACES.                 
014000                                                                          
014100 01  STATUS-FILTER-LINE.                                                  
014200     02  FILLER                 PIC  X(18)                                
014300                                 VALUE '- Status filter: '.               
014400     02  SFL-TEXT            PIC  X(12).                                  
014500     02  FILLER                 PIC  X(102) VALUE SPACES.                 
014600                                                                          
014700 01  TOTAL-REQ-LINE.                                                      
014800     02  FILLER                 PIC  X(16)                                
014900                                 VALUE 'Total requests: '.                
015000     02  TRQ-COUNT           PIC  ZZZZZZZZ9.                              
015100     02  FILLER                 PIC  X(107) VALUE SPACES.                 
015200                                                                          
015300 01  UNIQUE-IP-LINE.                                                      
015400     02  FILLER                 PIC  X(12) VALUE 'Unique IPs: '.          
015500     02  UNQ-COUNT           PIC  ZZZZZZZZ9.                              
015600     02  FILLER                 PIC  X(111) VALUE SPACES.                 
015700                                                                          
015800 01  TOTAL-BYTES-LINE.                                                    
015900     02  FILLER                 PIC  X(24)                                
016000                                 VALUE 'Total data transferred: '.        
016100     02  TBL-BYTES           PIC  ZZZZZZZZZZZZZZ9.                        
016200     02  FILLER                 PIC  X(02) VALUE ' ('.                    
016300     02  TBL-SCALED          PIC  X(24).                                  
016400     02  FILLER                 PIC  X(01) VALUE ')'.                     
016500     02  FILLER                 PIC  X(66) VALUE SPACES.                  
016600                                                                          
016700 01  METHOD-DIST-LINE.                                                    
016800     02  FILLER                 PIC  X(02) VALUE '- '.                    
016900     02  MDL-METHOD          PIC  X(07).                                  
017000     02  FILLER                 PIC  X(02) VALUE ': '.                    
017100     02  MDL-PERCENT         PIC  ZZ9.9.                                  
017200     02  FILLER                 PIC  X(01) VALUE '%'.                     
017300     02  FILLER                 PIC  X(115) VALUE SPACES.                 
017400                                                                          
017500 01  SUCCESS-LINE.                                                        
017600     02  FILLER                 PIC  X(29)                                
017700                        VALUE '- Successful requests (2xx): '.            
017800     02  SUC-COUNT           PIC  ZZZZZZZZ9.                              
017900     02  FILLER                 PIC  X(94) VALUE SPACES.                  
018000                                                                          
018100 01  CLIENT-ERR-LINE.                                                     
018200     02  FILLER                 PIC  X(23)                                
018300                                 VALUE '- Client errors (4xx): '.         
018400     02  CLI-COUNT           PIC  ZZZZZZZZ9.                              
018500     02  FILLER                 PIC  X(100) VALUE SPACES.                 
018600                                                                          
018700 01  SERVER-ERR-LINE.                                                     
018800     02  FILLER                 PIC  X(23)                                
018900                                 VALUE '- Server errors (5xx): '.         
019000     02  SRV-COUNT           PIC  ZZZZZZZZ9.                              
019100     02  FILLER                 PIC  X(100) VALUE SPACES.                 
019200                                                                          
019300 01  AVG-SIZE-LINE.                                                       
019400     02  FILLER                 PIC  X(31)                                
019500                    VALUE '- Average response size (2xx): '.              
019600     02  AVG-COUNT           PIC  ZZZZZZZZ9.                              
019700     02  FILLER                 PIC  X(06) VALUE ' bytes'.                
019800     02  FILLER                 PIC  X(86) VALUE SPACES.                  
019900                                                                          
020000 01  TOP-IP-HEADING-LINE.                                                 
020100     02  FILLER                 PIC  X(04) VALUE 'Top '.                  
020200     02  TIH-N               PIC  Z(03)9.                                 
020300     02  FILLER                 PIC  X(12) VALUE ' active IPs:'.          
020400     02  FILLER                 PIC  X(112) VALUE SPACES.                 
020500                                                                          
020600 01  TOP-IP-LINE.                                                         
020700     02  TIL-RANK            PIC  Z9.                                     
020800     02  FILLER                 PIC  X(02) VALUE '. '.                    
020900     02  TIL-IP              PIC  X(15).                                  
021000     02  FILLER                 PIC  X(02) VALUE ': '.                    
021100     02  TIL-COUNT           PIC  ZZZZZZZZ9.                              
021200     02  FILLER                 PIC  X(09) VALUE ' requests'.             
021300     02  FILLER                 PIC  X(93) VALUE SPACES.                  
021400                                                                          
021500 01  TOP-URL-LINE.                                                        
021600     02  TUL-RANK            PIC  Z9.                                     
021700     02  FILLER                 PIC  X(02) VALUE '. '.                    
021800     02  TUL-URL             PIC  X(64).                                  
021900     02  FILLER                 PIC  X(02) VALUE ': '.                    
022000     02  TUL-COUNT           PIC  ZZZZZZZZ9.                              
022100     02  FILLER                 PIC  X(53) VALUE SPACES.                  
022200                                                                          
022300 01  RECENT-UNIQUE-LINE.                                                  
022400     02  FILLER                 PIC  X(14) VALUE '- Unique IPs: '.        
022500     02  RUL-COUNT           PIC  ZZZZZZZZ9.                              
022600     02  FILLER                 PIC  X(109) VALUE SPACES.                 
022700                                                                          
022800 01  PRINT-LINE              PIC  X(132).                                 
022900                                                                          
023000*****************************************************************         
023100* End-of-run trace line - lines written this run.                *        
023200*****************************************************************         
023300 01  LINE-COUNT-TRACE-LINE.                                               
023400     02  LCT-LABEL           PIC  X(20)                                   
023500                                 VALUE 'ZTRA040 LINES WRTN='.             
023600     02  LCT-COUNT           PIC  ZZZZZZZZ9.                              
023700     02  FILLER                 PIC  X(10) VALUE SPACES.                  
023800 01  LINE-COUNT-TRACE-BYTES REDEFINES LINE-COUNT-TRACE-LINE.              
023900     02  FILLER                 PIC  X(39).                               
024000                                                                          
024100 01  HOUR-TRACE-LINE.                                                     
024200     02  HTL-LABEL           PIC  X(20)                                   
024300                                 VALUE 'ZTRA040 HOUR BKTS = '.            
024400     02  HTL-COUNT           PIC  ZZZZZZZZ9.                              
024500     02  FILLER                 PIC  X(10) VALUE SPACES.                  
024600 01  HOUR-TRACE-BYTES REDEFINES HOUR-TRACE-LINE.                          
024700     02  FILLER                 PIC  X(39).                               
024800                                                                          
024900 LINKAGE SECTION.                                                         
025000 COPY ZTRAPRM.                                                            
025100                                                                          
025200 COPY ZTRASTA.                                                            
025300                                                                          
025400 PROCEDURE DIVISION USING ZTRA-RUN-PARAMETERS                             
025500                           ZTRA-STATS-AREA.                               
025600                                                                          
025700*****************************************************************         
025800* Main process.                                                 *         
025900*****************************************************************         
026000 0000-MAIN-PROCESS.                                                       
026100     PERFORM 1000-OPEN-REPORT-FILE  THRU 1000-EXIT.                       
026200     PERFORM 2000-PRINT-HEADER      THRU 2000-EXIT.                       
026300     PERFORM 3000-PRINT-FILTER-SETTINGS THRU 3000-EXIT.                   
026400     PERFORM 4000-PRINT-BASIC-STATS THRU 4000-EXIT.                       
026500     PERFORM 5000-PRINT-METHOD-DIST THRU 5000-EXIT.                       
026600     PERFORM 6000-PRINT-PERFORMANCE THRU 6000-EXIT.                       
026700     PERFORM 7000-PRINT-TOP-IPS     THRU 7000-EXIT.                       
026800     PERFORM 8000-PRINT-TOP-URLS    THRU 8000-EXIT.                       
026900     PERFORM 9000-PRINT-RECENT-ACTIVITY THRU 9000-EXIT.                   
027000     PERFORM 9800-CLOSE-REPORT-FILE THRU 9800-EXIT.                       
027100     PERFORM 9900-TRACE-SUMMARY     THRU 9900-EXIT.                       
027200                                                                          
027300 0000-EXIT.                                                               
027400     GOBACK.                                                              
027500                                                                          
027600*****************************************************************         
027700* Open the report file for this run.                            *         
027800*****************************************************************         
027900 1000-OPEN-REPORT-FILE.                                                   
028000     OPEN OUTPUT ZTRA-RPT-FILE.                                           
028100     IF  NOT RPT-STATUS-OK                                                
028200         DISPLAY 'ZTRA040 - UNABLE TO OPEN REPORT FILE, STATUS='          
028300                  RPT-STATUS UPON CONSOLE                                 
028400         GOBACK.                                                          
028500     MOVE 'Y'                         TO RPT-OPEN-SW.                     
028600                                                                          
028700 1000-EXIT.                                                               
028800     EXIT.                                                                
028900                                                                          
029000*****************************************************************         
029100* Report banner.                                                 *        
029200*****************************************************************         
029300 2000-PRINT-HEADER.                                                       
029400     MOVE '====== TRAFFIC ANALYSIS REPORT ======' TO RPT-LINE.            
029500     WRITE RPT-LINE.                                                      
029600     ADD 1                            TO LINES-WRITTEN.                   
029700     PERFORM 1600-WRITE-BLANK-LINE THRU 1600-EXIT.                        
029800                                                                          
029900 2000-EXIT.                                                               
030000     EXIT.                                                                
030100                                                                          
030200*****************************************************************         
030300* Filter settings section.                                       *        
030400*****************************************************************         
030500 3000-PRINT-FILTER-SETTINGS.                                              
030600     MOVE 'Filter settings:'          TO RPT-LINE.                        
030700     WRITE RPT-LINE.                                                      
030800     ADD 1                            TO LINES-WRITTEN.                   
030900                                                                          
031000     PERFORM 3100-PRINT-TIME-RANGE    THRU 3100-EXIT.                     
031100     PERFORM 3200-PRINT-METHOD-FILTER THRU 3200-EXIT.                     
031200     PERFORM 3300-PRINT-STATUS-FILTER THRU 3300-EXIT.                     
031300     PERFORM 1600-WRITE-BLANK-LINE    THRU 1600-EXIT.                     
031400                                                                          
031500 3000-EXIT.                                                               
031600     EXIT.                                                                
031700                                                                          
031800 3100-PRINT-TIME-RANGE.                                                   
031900     IF  ZP-START-TS-NOT-SET                                              
032000     AND ZP-END-TS-NOT-SET                                                
032100         WRITE RPT-LINE FROM TIME-RANGE-ALL-LINE                          
032200         ADD 1                        TO LINES-WRITTEN                    
032300         GO TO 3100-EXIT.                                                 
032400                                                                          
032500     IF  ZP-START-TS-SET                                                  
032600         CALL 'ZTRA060' USING ZP-START-TIMESTAMP START-ISO-TEXT           
032700         MOVE START-ISO-TEXT          TO TRL-START                        
032800     ELSE                                                                 
032900         MOVE 'start'                 TO TRL-START.                       
033000                                                                          
033100     IF  ZP-END-TS-SET                                                    
033200         CALL 'ZTRA060' USING ZP-END-TIMESTAMP END-ISO-TEXT               
033300         MOVE END-ISO-TEXT            TO TRL-END                          
033400     ELSE                                                                 
033500         MOVE 'end'                   TO TRL-END.                         
033600                                                                          
033700     WRITE RPT-LINE FROM TIME-RANGE-LINE.                                 
033800     ADD 1                            TO LINES-WRITTEN.                   
033900                                                                          
034000 3100-EXIT.                                                               
034100     EXIT.                                                                
034200                                                                          
034300 3200-PRINT-METHOD-FILTER.                                                
034400     IF  ZP-METHOD-FILTER-SET                                             
034500         MOVE ZP-METHOD-FILTER        TO MFL-TEXT                         
034600     ELSE                                                                 
034700         MOVE 'all methods'           TO MFL-TEXT.                        
034800                                                                          
034900     WRITE RPT-LINE FROM METHOD-FILTER-LINE.                              
035000     ADD 1                            TO LINES-WRITTEN.                   
035100                                                                          
035200 3200-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500 3300-PRINT-STATUS-FILTER.                                                
035600     IF  ZP-STATUS-FILTER-SET                                             
035700         MOVE ZP-STATUS-FILTER-TEXT   TO SFL-TEXT                         
035800     ELSE                                                                 
035900         MOVE 'all statuses'          TO SFL-TEXT.                        
036000                                                                          
036100     WRITE RPT-LINE FROM STATUS-FILTER-LINE.                              
036200     ADD 1                            TO LINES-WRITTEN.                   
036300                                                                          
036400 3300-EXIT.                                                               
036500     EXIT.                                                                
036600                                                                          
036700*****************************************************************         
036800* Basic statistics section.                                      *        
036900*****************************************************************         
037000 4000-PRINT-BASIC-STATS.                                                  
037100     MOVE 'Basic statistics:'         TO RPT-LINE.                        
037200     WRITE RPT-LINE.                                                      
037300     ADD 1                            TO LINES-WRITTEN.                   
037400                                                                          
037500     MOVE ZS-TOTAL-REQUESTS           TO TRQ-COUNT.                       
037600     WRITE RPT-LINE FROM TOTAL-REQ-LINE.                                  
037700     ADD 1                            TO LINES-WRITTEN.                   
037800                                                                          
037900     MOVE ZS-UNIQUE-IPS               TO UNQ-COUNT.                       
038000     WRITE RPT-LINE FROM UNIQUE-IP-LINE.                                  
038100     ADD 1                            TO LINES-WRITTEN.                   
038200                                                                          
038300     CALL 'ZTRA050' USING ZS-TOTAL-BYTES SCALED-BYTES-TEXT.               
038400     MOVE ZS-TOTAL-BYTES              TO TBL-BYTES.                       
038500     MOVE SCALED-BYTES-TEXT        TO TBL-SCALED.                         
038600     WRITE RPT-LINE FROM TOTAL-BYTES-LINE.                                
038700     ADD 1                            TO LINES-WRITTEN.                   
038800                                                                          
038900     PERFORM 1600-WRITE-BLANK-LINE    THRU 1600-EXIT.                     
039000                                                                          
039100 4000-EXIT.                                                               
039200     EXIT.                                                                
039300                                                                          
039400*****************************************************************         
039500* Request distribution section - one line per method present,   *         
039600* already in alphabetical order from TRAFFIC-ANALYZER.           *        
039700*****************************************************************         
039800 5000-PRINT-METHOD-DIST.                                                  
039900     MOVE 'Request distribution:'     TO RPT-LINE.                        
040000     WRITE RPT-LINE.                                                      
040100     ADD 1                            TO LINES-WRITTEN.                   
040200                                                                          
040300     PERFORM 5100-PRINT-ONE-METHOD THRU 5100-EXIT                         
040400         VARYING PRINT-SUB FROM 1 BY 1                                    
040500             UNTIL PRINT-SUB GREATER THAN ZS-METHOD-COUNT.                
040600                                                                          
040700     PERFORM 1600-WRITE-BLANK-LINE    THRU 1600-EXIT.                     
040800                                                                          
040900 5000-EXIT.                                                               
041000     EXIT.                                                                
041100                                                                          
041200 5100-PRINT-ONE-METHOD.                                                   
041300     MOVE ZS-METHOD-NAME(PRINT-SUB)   TO MDL-METHOD.                      
041400     MOVE ZS-METHOD-PERCENT(PRINT-SUB) TO MDL-PERCENT.                    
041500     WRITE RPT-LINE FROM METHOD-DIST-LINE.                                
041600     ADD 1                            TO LINES-WRITTEN.                   
041700                                                                          
041800 5100-EXIT.                                                               
041900     EXIT.                                                                
042000                                                                          
042100*****************************************************************         
042200* Performance metrics section.                                   *        
042300*****************************************************************         
042400 6000-PRINT-PERFORMANCE.                                                  
042500     MOVE 'Performance metrics:'      TO RPT-LINE.                        
042600     WRITE RPT-LINE.                                                      
042700     ADD 1                            TO LINES-WRITTEN.                   
042800                                                                          
042900     MOVE ZS-COUNT-2XX                TO SUC-COUNT.                       
043000     WRITE RPT-LINE FROM SUCCESS-LINE.                                    
043100     ADD 1                            TO LINES-WRITTEN.                   
043200                                                                          
043300     MOVE ZS-COUNT-4XX                TO CLI-COUNT.                       
043400     WRITE RPT-LINE FROM CLIENT-ERR-LINE.                                 
043500     ADD 1                            TO LINES-WRITTEN.                   
043600                                                                          
043700     MOVE ZS-COUNT-5XX                TO SRV-COUNT.                       
043800     WRITE RPT-LINE FROM SERVER-ERR-LINE.                                 
043900     ADD 1                            TO LINES-WRITTEN.                   
044000                                                                          
044100     MOVE ZS-AVG-2XX-SIZE             TO AVG-COUNT.                       
044200     WRITE RPT-LINE FROM AVG-SIZE-LINE.                                   
044300     ADD 1                            TO LINES-WRITTEN.                   
044400                                                                          
044500     PERFORM 1600-WRITE-BLANK-LINE    THRU 1600-EXIT.                     
044600                                                                          
044700 6000-EXIT.                                                               
044800     EXIT.                                                                
044900                                                                          
045000*****************************************************************         
045100* Top-N active IPs section.                                      *        
045200*****************************************************************         
045300 7000-PRINT-TOP-IPS.                                                      
045400     MOVE ZP-TOP-N                    TO TIH-N.                           
045500     WRITE RPT-LINE FROM TOP-IP-HEADING-LINE.                             
045600     ADD 1                            TO LINES-WRITTEN.                   
045700                                                                          
045800     PERFORM 7100-PRINT-ONE-TOP-IP THRU 7100-EXIT                         
045900         VARYING PRINT-SUB FROM 1 BY 1                                    
046000             UNTIL PRINT-SUB GREATER THAN ZS-TOP-IP-COUNT.                
046100                                                                          
046200     PERFORM 1600-WRITE-BLANK-LINE    THRU 1600-EXIT.                     
046300                                                                          
046400 7000-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700 7100-PRINT-ONE-TOP-IP.                                                   
046800     MOVE PRINT-SUB                TO TIL-RANK.                           
046900     MOVE ZS-TIP-ADDRESS(PRINT-SUB) TO TIL-IP.                            
047000     MOVE ZS-TIP-REQ-COUNT(PRINT-SUB) TO TIL-COUNT.                       
047100     WRITE RPT-LINE FROM TOP-IP-LINE.                                     
047200     ADD 1                            TO LINES-WRITTEN.                   
047300                                                                          
047400 7100-EXIT.                                                               
047500     EXIT.                                                                
047600                                                                          
047700*****************************************************************         
047800* Top-5 requested URLs section.                                  *        
047900*****************************************************************         
048000 8000-PRINT-TOP-URLS.                                                     
048100     MOVE 'Top 5 requested URLs:'     TO RPT-LINE.                        
048200     WRITE RPT-LINE.                                                      
048300     ADD 1                            TO LINES-WRITTEN.                   
048400                                                                          
048500     PERFORM 8100-PRINT-ONE-TOP-URL THRU 8100-EXIT                        
048600         VARYING PRINT-SUB FROM 1 BY 1                                    
048700             UNTIL PRINT-SUB GREATER THAN ZS-TOP-URL-COUNT.               
048800                                                                          
048900     PERFORM 1600-WRITE-BLANK-LINE    THRU 1600-EXIT.                     
049000                                                                          
049100 8000-EXIT.                                                               
049200     EXIT.                                                                
049300                                                                          
049400 8100-PRINT-ONE-TOP-URL.                                                  
049500     MOVE PRINT-SUB                TO TUL-RANK.                           
049600     MOVE ZS-TURL-URL(PRINT-SUB)   TO TUL-URL.                            
049700     MOVE ZS-TURL-REQ-COUNT(PRINT-SUB) TO TUL-COUNT.                      
049800     WRITE RPT-LINE FROM TOP-URL-LINE.                                    
049900     ADD 1                            TO LINES-WRITTEN.                   
050000                                                                          
050100 8100-EXIT.                                                               
050200     EXIT.                                                                
050300                                                                          
050400*****************************************************************         
050500* Recent activity (last 24h) section.  The per-hour line is      *        
050600* built with STRING since the number of entries varies; it is   *         
050700* left off entirely when the window has no traffic at all.       *        
050800*****************************************************************         
050900 9000-PRINT-RECENT-ACTIVITY.                                              
051000     MOVE 'Recent activity (last 24h):' TO RPT-LINE.                      
051100     WRITE RPT-LINE.                                                      
051200     ADD 1                            TO LINES-WRITTEN.                   
051300                                                                          
051400     MOVE ZS-RECENT-UNIQUE-IPS        TO RUL-COUNT.                       
051500     WRITE RPT-LINE FROM RECENT-UNIQUE-LINE.                              
051600     ADD 1                            TO LINES-WRITTEN.                   
051700                                                                          
051800     PERFORM 9100-PRINT-HOUR-BREAKDOWN THRU 9100-EXIT.                    
051900                                                                          
052000 9000-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300 9100-PRINT-HOUR-BREAKDOWN.                                               
052400     MOVE SPACES                      TO PRINT-LINE.                      
052500     MOVE 1                           TO LINE-PTR.                        
052600     MOVE 'Y'                         TO FIRST-HOUR-SW.                   
052700     MOVE 'N'                         TO ANY-HOUR-SW.                     
052800                                                                          
052900     STRING '- Requests per hour: [' DELIMITED BY SIZE                    
053000         INTO PRINT-LINE WITH POINTER LINE-PTR.                           
053100                                                                          
053200     PERFORM 9200-APPEND-ONE-HOUR THRU 9200-EXIT                          
053300         VARYING ZS-HOUR-IDX FROM 1 BY 1                                  
053400             UNTIL ZS-HOUR-IDX GREATER THAN 24.                           
053500                                                                          
053600     STRING ']' DELIMITED BY SIZE                                         
053700         INTO PRINT-LINE WITH POINTER LINE-PTR.                           
053800                                                                          
053900     IF  ANY-HOUR-FOUND                                                   
054000         WRITE RPT-LINE FROM PRINT-LINE                                   
054100         ADD 1                        TO LINES-WRITTEN.                   
054200                                                                          
054300 9100-EXIT.                                                               
054400     EXIT.                                                                
054500                                                                          
054600 9200-APPEND-ONE-HOUR.                                                    
054700     IF  ZS-HOUR-REQ-COUNT(ZS-HOUR-IDX) EQUAL ZERO                        
054800         GO TO 9200-EXIT.                                                 
054900                                                                          
055000     IF  NOT-FIRST-HOUR                                                   
055100         STRING ', ' DELIMITED BY SIZE                                    
055200             INTO PRINT-LINE WITH POINTER LINE-PTR.                       
055300                                                                          
055400     MOVE 'N'                         TO FIRST-HOUR-SW.                   
055500     MOVE 'Y'                         TO ANY-HOUR-SW.                     
055600     ADD 1                            TO HOUR-BUCKETS-USED.               
055700     MOVE ZS-HOUR-OF-DAY(ZS-HOUR-IDX) TO HOUR-EDIT.                       
055800     MOVE ZS-HOUR-REQ-COUNT(ZS-HOUR-IDX) TO HOUR-COUNT-EDIT.              
055900                                                                          
056000     STRING HOUR-EDIT DELIMITED BY SIZE                                   
056100            'h: ' DELIMITED BY SIZE                                       
056200            HOUR-COUNT-EDIT DELIMITED BY SIZE                             
056300         INTO PRINT-LINE WITH POINTER LINE-PTR.                           
056400                                                                          
056500 9200-EXIT.                                                               
056600     EXIT.                                                                
056700                                                                          
056800*****************************************************************         
056900* Write one blank line - used to separate report sections.       *        
057000*****************************************************************         
057100 1600-WRITE-BLANK-LINE.                                                   
057200     WRITE RPT-LINE FROM BLANK-LINE.                                      
057300     ADD 1                            TO LINES-WRITTEN.                   
057400                                                                          
057500 1600-EXIT.                                                               
057600     EXIT.                                                                
057700                                                                          
057800*****************************************************************         
057900* Close the report file.                                         *        
058000*****************************************************************         
058100 9800-CLOSE-REPORT-FILE.                                                  
058200     IF  RPT-IS-OPEN                                                      
058300         CLOSE ZTRA-RPT-FILE                                              
058400         MOVE 'N'                     TO RPT-OPEN-SW.                     
058500                                                                          
058600 9800-EXIT.                                                               
058700     EXIT.                                                                
058800                                                                          
058900*****************************************************************         
059000* End-of-run trace DISPLAY.                                      *        
059100*****************************************************************         
059200 9900-TRACE-SUMMARY.                                                      
059300     IF  ZTRA-TRACE-OFF                                                   
059400         GO TO 9900-EXIT.                                                 
059500                                                                          
059600     MOVE LINES-WRITTEN            TO LCT-COUNT.                          
059700     DISPLAY LINE-COUNT-TRACE-LINE UPON CONSOLE.                          
059800                                                                          
059900     MOVE HOUR-BUCKETS-USED        TO HTL-COUNT.                          
060000     DISPLAY HOUR-TRACE-LINE UPON CONSOLE.                                
060100                                                                          
060200 9900-EXIT.                                                               
060300     EXIT.                                                                
