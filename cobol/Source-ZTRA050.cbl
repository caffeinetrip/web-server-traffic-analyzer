000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA050.                                                     
000300 AUTHOR. K. M. Voss.                                                      
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 03/05/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* FORMAT-BYTES.  CALLed by ZTRA040 to turn a raw byte count     *         
001300* into the human-readable figure shown in the "Total data       *         
001400* transferred" line - repeated division by 1024 into the        *         
001500* largest unit that keeps the value under 1024, rendered with   *         
001600* one decimal place: B, KB, MB, GB, TB, and finally PB for       *        
001700* whatever is left after TB.                                     *        
001800*                                                               *         
001900* Date       UserID   Description                               *         
002000* ---------- -------- ----------------------------------------- *         
002100* 03/05/91   DRA      Initial release, split out of ZTRA040 so   *        
002200*                     the scaling logic has one home.  CR-4288. *         
002300* 11/09/98   MTD      Y2K-0041 - reviewed; no date fields in     *        
002400*                     this program at all.                      *         
002500* 06/14/01   RJO      No functional change; recompiled under    *         
002600*                     the CR-4791 release with ZTRA000/030.      *        
002700* 11/05/01   RJO      Moved SCALED-VALUE/UNIT-IDX to 77-level    *        
002800*                     entries per Std/Prac review.  PR-0767.    *         
002900*                                                               *         
003000*****************************************************************         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER.  PROD-3090.                                             
003400 OBJECT-COMPUTER.  PROD-3090.                                             
003500 SPECIAL-NAMES.                                                           
003600     C01 IS TOP-OF-FORM                                                   
003700     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
003800            OFF STATUS IS ZTRA-TRACE-OFF.                                 
003900                                                                          
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200                                                                          
004300*****************************************************************         
004400* DEFINE LOCAL VARIABLES                                        *         
004500*****************************************************************         
004600 77  SCALED-VALUE            PIC  9(15)V9(01) COMP-3                      
004700                                 VALUE ZEROES.                            
004800 77  UNIT-IDX                PIC  9(01) COMP VALUE 1.                     
004900                                                                          
005000*****************************************************************         
005100* Fixed unit-label table, B through PB, looked up by            *         
005200* UNIT-IDX once the scaling loop stops.                       *           
005300*****************************************************************         
005400 01  UNIT-NAME-TABLE.                                                     
005500     02  FILLER                 PIC  X(02) VALUE 'B '.                    
005600     02  FILLER                 PIC  X(02) VALUE 'KB'.                    
005700     02  FILLER                 PIC  X(02) VALUE 'MB'.                    
005800     02  FILLER                 PIC  X(02) VALUE 'GB'.                    
005900     02  FILLER                 PIC  X(02) VALUE 'TB'.                    
006000     02  FILLER                 PIC  X(02) VALUE 'PB'.                    
006100 01  UNIT-NAME-R REDEFINES UNIT-NAME-TABLE.                               
006200     02  UNIT-NAME    OCCURS 6 TIMES PIC X(02).                           
006300                                                                          
006400*****************************************************************         
006500* Assembled result - MOVEd whole to FORMATTED-TEXT once the   *           
006600* scaled value and unit label are both known.                    *        
006700*****************************************************************         
006800 01  RESULT-LINE.                                                         
006900     02  RL-VALUE            PIC  Z(09)9.9.                               
007000     02  FILLER                 PIC  X(01) VALUE SPACE.                   
007100     02  RL-UNIT             PIC  X(02).                                  
007200     02  FILLER                 PIC  X(09) VALUE SPACES.                  
007300 01  RESULT-BYTES REDEFINES RESULT-LINE.                                  
007400     02  FILLER                 PIC  X(24).                               
007500                                                                          
007600 LINKAGE SECTION.                                                         
007700 01  BYTE-COUNT              PIC  9(15) COMP-3.                           
007800 01  FORMATTED-TEXT          PIC  X(24).                                  
007900 01  FORMATTED-TEXT-R REDEFINES FORMATTED-TEXT.                           
008000     02  FT-VALUE-PART       PIC  X(12).                                  
008100     02  FILLER                 PIC  X(12).                               
008200                                                                          
008300 PROCEDURE DIVISION USING BYTE-COUNT FORMATTED-TEXT.                      
008400                                                                          
008500*****************************************************************         
008600* Main process.                                                 *         
008700*****************************************************************         
008800 0000-MAIN-PROCESS.                                                       
008900     MOVE BYTE-COUNT               TO SCALED-VALUE.                       
009000     MOVE 1                           TO UNIT-IDX.                        
009100                                                                          
009200     PERFORM 1000-SCALE-ONE-UNIT THRU 1000-EXIT                           
009300         UNTIL UNIT-IDX EQUAL 6                                           
009400            OR SCALED-VALUE LESS THAN 1024.                               
009500                                                                          
009600     MOVE SCALED-VALUE             TO RL-VALUE.                           
009700     MOVE UNIT-NAME(UNIT-IDX)   TO RL-UNIT.                               
009800     MOVE RESULT-LINE              TO FORMATTED-TEXT.                     
009900                                                                          
010000     PERFORM 9900-TRACE-SUMMARY THRU 9900-EXIT.                           
010100                                                                          
010200 0000-EXIT.                                                               
010300     GOBACK.                                                              
010400                                                                          
010500*****************************************************************         
010600* Divide by 1024 and advance to the next larger unit.  True     *         
010700* (fractional) division, rounded to 1 decimal each step.         *        
010800*****************************************************************         
010900 1000-SCALE-ONE-UNIT.                                                     
011000     COMPUTE SCALED-VALUE ROUNDED = SCALED-VALUE / 1024.                  
011100     ADD 1                             TO UNIT-IDX.                       
011200                                                                          
011300 1000-EXIT.                                                               
011400     EXIT.                                                                
011500                                                                          
011600*****************************************************************         
011700* End-of-run trace DISPLAY - the scaled figure just built.       *        
011800*****************************************************************         
011900 9900-TRACE-SUMMARY.                                                      
012000     IF  ZTRA-TRACE-OFF                                                   
012100         GO TO 9900-EXIT.                                                 
012200                                                                          
012300     DISPLAY 'ZTRA050 RESULT = ' RESULT-LINE UPON CONSOLE.                
012400     DISPLAY 'ZTRA050 VALUE PART = ' FT-VALUE-PART                        
012500                                      UPON CONSOLE.                       
012600                                                                          
012700 9900-EXIT.                                                               
012800     EXIT.                                                                
