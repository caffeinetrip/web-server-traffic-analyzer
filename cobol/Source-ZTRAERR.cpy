000100*****************************************************************         
000200* ZTRAERR  -  zTRA parse-error entry.                           *         
000300*                                                                *        
000400* One entry per rejected input line.  ZE-MESSAGE-AREA gives the  *        
000500* STRING logic in ZTRA000 a flat byte view of the same storage   *        
000600* when it builds the "warning: line <n>: <reason>" text.         *        
000700*****************************************************************         
000800 01  ZTRA-ERROR-ENTRY.                                                    
000900     02  ZE-LINE-NUMBER         PIC  9(07) COMP-3.                        
001000     02  ZE-ERROR-TEXT          PIC  X(60).                               
001100     02  FILLER                 PIC  X(11) VALUE SPACES.                  
001200 01  ZE-MESSAGE-AREA   REDEFINES ZTRA-ERROR-ENTRY.                        
001300     02  ZE-MSG-BYTES           PIC  X(78).                               
