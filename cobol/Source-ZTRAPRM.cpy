000100*****************************************************************         
000200* ZTRAPRM  -  zTRA run-parameter / filter-settings area.        *         
000300*                                                                *        
000400* Loaded once by ZTRA000 from the ZTRA-PARM-FILE control card    *        
000500* and passed BY REFERENCE to every CALLed program that needs to  *        
000600* know the run parameters or the filter settings in effect.      *        
000700*****************************************************************         
000800 01  ZTRA-RUN-PARAMETERS.                                                 
000900     02  ZP-LOG-PATH            PIC  X(80).                               
001000                                                                          
001100     02  ZP-TOP-N               PIC  9(04) COMP VALUE 3.                  
001200                                                                          
001300     02  ZP-METHOD-FILTER       PIC  X(07) VALUE SPACES.                  
001400     02  ZP-METHOD-FILTER-SW    PIC  X(01) VALUE 'N'.                     
001500         88  ZP-METHOD-FILTER-SET         VALUE 'Y'.                      
001600         88  ZP-METHOD-FILTER-NOT-SET     VALUE 'N'.                      
001700                                                                          
001800     02  ZP-STATUS-FILTER-TEXT  PIC  X(09) VALUE SPACES.                  
001900     02  ZP-STATUS-RANGE   REDEFINES ZP-STATUS-FILTER-TEXT.               
002000         03  ZP-STATUS-LO-TEXT  PIC  X(03).                               
002100         03  FILLER             PIC  X(01).                               
002200         03  ZP-STATUS-HI-TEXT  PIC  X(03).                               
002300         03  FILLER             PIC  X(02).                               
002400     02  ZP-STATUS-FILTER-SW    PIC  X(01) VALUE 'N'.                     
002500         88  ZP-STATUS-FILTER-SET         VALUE 'Y'.                      
002600         88  ZP-STATUS-FILTER-NOT-SET     VALUE 'N'.                      
002700     02  ZP-STATUS-RANGE-SW     PIC  X(01) VALUE 'N'.                     
002800         88  ZP-STATUS-IS-RANGE           VALUE 'Y'.                      
002900         88  ZP-STATUS-IS-SINGLE          VALUE 'N'.                      
003000     02  ZP-STATUS-LOW          PIC  9(03) COMP-3 VALUE ZEROES.           
003100     02  ZP-STATUS-HIGH         PIC  9(03) COMP-3 VALUE ZEROES.           
003200                                                                          
003300     02  ZP-START-TS-TEXT       PIC  X(10) VALUE SPACES.                  
003400     02  ZP-START-TS-SW         PIC  X(01) VALUE 'N'.                     
003500         88  ZP-START-TS-SET              VALUE 'Y'.                      
003600         88  ZP-START-TS-NOT-SET          VALUE 'N'.                      
003700     02  ZP-START-TIMESTAMP     PIC  9(10) COMP VALUE ZEROES.             
003800                                                                          
003900     02  ZP-END-TS-TEXT         PIC  X(10) VALUE SPACES.                  
004000     02  ZP-END-TS-SW           PIC  X(01) VALUE 'N'.                     
004100         88  ZP-END-TS-SET                VALUE 'Y'.                      
004200         88  ZP-END-TS-NOT-SET            VALUE 'N'.                      
004300     02  ZP-END-TIMESTAMP       PIC  9(10) COMP VALUE ZEROES.             
004400                                                                          
004500     02  ZP-PARM-VALID-SW       PIC  X(01) VALUE 'Y'.                     
004600         88  ZP-PARM-IS-VALID             VALUE 'Y'.                      
004700         88  ZP-PARM-IS-INVALID           VALUE 'N'.                      
004800     02  ZP-PARM-ERROR-TEXT     PIC  X(40) VALUE SPACES.                  
004900                                                                          
005000     02  FILLER                 PIC  X(12) VALUE SPACES.                  
