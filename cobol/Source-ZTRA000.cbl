000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA000.                                                     
000300 AUTHOR. D. R. Aldous.                                                    
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 03/14/1989.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* Main batch driver.  Reads the run-parameter control card,     *         
001300* opens the web-server access log, drives the line-by-line      *         
001400* LOG-PARSER loop (calling ZTRA010 to validate each split       *         
001500* line), then hands the parsed-record table off to ZTRA020      *         
001600* (LOG-FILTER), ZTRA030 (TRAFFIC-ANALYZER) and ZTRA040          *         
001700* (REPORT-WRITER) in turn.                                      *         
001800*                                                               *         
001900* Date       UserID   Description                               *         
002000* ---------- -------- ----------------------------------------- *         
002100* 03/14/89   DRA      Initial release.  Reads the access log,   *         
002200*                     builds request totals and a unique-IP     *         
002300*                     count only.  CR-4108.                     *         
002400* 08/02/89   DRA      Added method and status-code filters per  *         
002500*                     Ops request; parameter card widened to    *         
002600*                     carry them.  CR-4159.                     *         
002700* 01/19/90   KMV      Added start/end timestamp window filter.  *         
002800*                     CR-4230.                                  *         
002900* 07/03/90   KMV      Split traffic statistics and report       *         
003000*                     printing out of this program into         *         
003100*                     ZTRA030/ZTRA040 so the analysis logic     *         
003200*                     could be shared with the on-demand         *        
003300*                     inquiry transaction.  CR-4301.             *        
003400* 11/28/91   KMV      Field-level record validation split out   *         
003500*                     into ZTRA010; bad lines are now reported  *         
003600*                     as warnings instead of aborting the run.  *         
003700*                     PR-0512.                                  *         
003800* 04/09/93   DRA      Added TOP-N active-IP parameter (was      *         
003900*                     hard-coded to 3).  CR-4477.                *        
004000* 10/17/94   RJO      Corrected line-count statistic to exclude *         
004100*                     blank input lines per Audit finding.      *         
004200*                     PR-0688.                                  *         
004300* 03/01/96   RJO      Widened response-size and byte-total      *         
004400*                     fields to accommodate the larger log      *         
004500*                     volumes off the new edge servers.         *         
004600*                     CR-4602.                                  *         
004700* 11/09/98   MTD      Y2K-0041 - reviewed all date-handling      *        
004800*                     fields in this program; none carry a      *         
004900*                     2-digit year, no change required beyond   *         
005000*                     the run-date trace stamp below.            *        
005100* 01/22/99   MTD      Y2K-0041 - widened RUN-DATE-FIELD       *           
005200*                     century check in 9995-TRACE; regression   *         
005300*                     run confirmed correct rollover.            *        
005400* 06/14/01   RJO      Added last-24h recent-activity section     *        
005500*                     (unique IPs, per-hour breakdown).          *        
005600*                     CR-4791.                                   *        
005700* 09/18/01   RJO      Fold method-filter parameter to upper      *        
005800*                     case at read time so ZTRA020's compare     *        
005900*                     against the parsed method is case-blind.  *         
006000*                     PR-0741.                                  *         
006100* 11/05/01   RJO      Moved the standalone scan/line counters    *        
006200*                     to 77-level entries per Std/Prac review.   *        
006300*                     PR-0767.                                  *         
006400*                                                               *         
006500*****************************************************************         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER.  PROD-3090.                                             
006900 OBJECT-COMPUTER.  PROD-3090.                                             
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS NUMERIC-TEXT-CLASS   IS '0' THRU '9'                           
007300     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
007400            OFF STATUS IS ZTRA-TRACE-OFF.                                 
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT ZTRA-PARM-FILE      ASSIGN TO ZTRAPARM                        
007900                            ORGANIZATION IS LINE SEQUENTIAL               
008000                            FILE STATUS  IS PARM-FILE-STATUS.             
008100                                                                          
008200     SELECT ZTRA-LOG-FILE       ASSIGN TO ZTRALOGF                        
008300                            ORGANIZATION IS LINE SEQUENTIAL               
008400                            FILE STATUS  IS LOG-FILE-STATUS.              
008500                                                                          
008600 DATA DIVISION.                                                           
008700 FILE SECTION.                                                            
008800                                                                          
008900 FD  ZTRA-PARM-FILE                                                       
009000     RECORDING MODE IS F.                                                 
009100 01  ZTRA-PARM-RECORD           PIC  X(80).                               
009200                                                                          
009300 FD  ZTRA-LOG-FILE                                                        
009400     RECORDING MODE IS V.                                                 
009500 01  ZTRA-LOG-RECORD            PIC  X(200).                              
009600                                                                          
009700 WORKING-STORAGE SECTION.                                                 
009800                                                                          
009900*****************************************************************         
010000* DEFINE LOCAL VARIABLES                                        *         
010100*****************************************************************         
010200 77  PGM-NAME              PIC  X(08) VALUE 'ZTRA000 '.                   
010300 77  CURRENT-LINE-NUMBER     PIC  9(07) COMP VALUE ZEROES.                
010400 77  LINE-COUNT              PIC  9(09) COMP VALUE ZEROES.                
010500 77  FIELD-COUNT             PIC  9(02) COMP VALUE ZEROES.                
010600 77  SCAN-POS                PIC  9(03) COMP VALUE ZEROES.                
010700                                                                          
010800 01  RUN-DATE-FIELD          PIC  9(06) VALUE ZEROES.                     
010900 01  RUN-DATE-R    REDEFINES RUN-DATE-FIELD.                              
011000     02  RUN-YY              PIC  9(02).                                  
011100     02  RUN-MM              PIC  9(02).                                  
011200     02  RUN-DD              PIC  9(02).                                  
011300 01  TRACE-LINE              PIC  X(60) VALUE SPACES.                     
011400                                                                          
011500 01  PARM-FILE-STATUS        PIC  X(02) VALUE '00'.                       
011600     88  PARM-STATUS-OK             VALUE '00'.                           
011700 01  LOG-FILE-STATUS         PIC  X(02) VALUE '00'.                       
011800     88  LOG-STATUS-OK              VALUE '00'.                           
011900     88  LOG-STATUS-EOF             VALUE '10'.                           
012000                                                                          
012100 01  PARM-OPEN-SW            PIC  X(01) VALUE 'N'.                        
012200     88  PARM-FILE-OPENED           VALUE 'Y'.                            
012300     88  PARM-FILE-NOT-OPENED       VALUE 'N'.                            
012400 01  LOG-OPEN-SW             PIC  X(01) VALUE 'N'.                        
012500     88  LOG-FILE-OPENED            VALUE 'Y'.                            
012600     88  LOG-FILE-NOT-OPENED        VALUE 'N'.                            
012700 01  EOF-SW                  PIC  X(01) VALUE 'N'.                        
012800     88  END-OF-LOG                 VALUE 'Y'.                            
012900 01  PARSED-OK-SW            PIC  X(01) VALUE 'N'.                        
013000     88  ANY-PARSED                 VALUE 'Y'.                            
013100     88  NONE-PARSED                VALUE 'N'.                            
013200 01  SELECTED-OK-SW          PIC  X(01) VALUE 'N'.                        
013300     88  ANY-SELECTED               VALUE 'Y'.                            
013400     88  NONE-SELECTED               VALUE 'N'.                           
013500                                                                          
013600 01  IN-FIELD-SW             PIC  X(01) VALUE 'N'.                        
013700     88  SCAN-IN-FIELD               VALUE 'Y'.                           
013800     88  SCAN-BETWEEN-FIELDS         VALUE 'N'.                           
013900                                                                          
014000*****************************************************************         
014100* Run-parameter control card, positional layout:                *         
014200*   1-40  log file path      41-44 top-N (numeric text)         *         
014300*  45-51  method filter      52-60 status filter (single/range) *         
014400*  61-70  start timestamp    71-80 end timestamp                *         
014500*****************************************************************         
014600 01  PARM-RECORD-IN          PIC  X(80).                                  
014700 01  PARM-CARD      REDEFINES PARM-RECORD-IN.                             
014800     02  PC-LOG-PATH            PIC  X(40).                               
014900     02  PC-TOP-N-TEXT          PIC  X(04).                               
015000     02  PC-METHOD-TEXT         PIC  X(07).                               
015100     02  PC-STATUS-TEXT         PIC  X(09).                               
015200     02  PC-START-TS-TEXT       PIC  X(10).                               
015300     02  PC-END-TS-TEXT         PIC  X(10).                               
015400 01  PARM-CARD-NUM  REDEFINES PARM-RECORD-IN.                             
015500     02  FILLER                 PIC  X(40).                               
015600     02  PC-TOP-N-NUM           PIC  9(04).                               
015700     02  FILLER                 PIC  X(36).                               
015800                                                                          
015900 01  LOG-LINE                PIC  X(200) VALUE SPACES.                    
016000 01  TIMESTAMP-TEXT          PIC  X(10) VALUE SPACES.                     
016100 01  IP-TEXT                 PIC  X(15) VALUE SPACES.                     
016200 01  METHOD-TEXT             PIC  X(07) VALUE SPACES.                     
016300 01  URL-TEXT                PIC  X(64) VALUE SPACES.                     
016400 01  STATUS-TEXT             PIC  X(03) VALUE SPACES.                     
016500 01  SIZE-TEXT               PIC  X(10) VALUE SPACES.                     
016600 01  VALIDATION-REASON       PIC  X(60) VALUE SPACES.                     
016700                                                                          
016800 COPY ZTRALOG.                                                            
016900                                                                          
017000 COPY ZTRAERR.                                                            
017100                                                                          
017200 01  WARNING-LINE            PIC  X(78) VALUE SPACES.                     
017300 01  LINE-NUMBER-ED          PIC  ZZZZZZ9.                                
017400 01  USAGE-MESSAGE           PIC  X(80) VALUE SPACES.                     
017500                                                                          
017600 COPY ZTRAPRM.                                                            
017700                                                                          
017800 COPY ZTRATBL.                                                            
017900                                                                          
018000 COPY ZTRASTA.                                                            
018100                                                                          
018200 PROCEDURE DIVISION.                                                      
018300                                                                          
018400*****************************************************************         
018500* Main process.                                                 *         
018600*****************************************************************         
018700 0000-MAIN-PROCESS.                                                       
018800     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.                      
018900     PERFORM 1100-READ-PARM-RECORD   THRU 1100-EXIT.                      
019000     PERFORM 1200-VALIDATE-PARAMETERS THRU 1200-EXIT.                     
019100                                                                          
019200     IF  ZP-PARM-IS-INVALID                                               
019300         PERFORM 9910-USAGE-ERROR    THRU 9910-EXIT                       
019400         GO TO 0000-EXIT.                                                 
019500                                                                          
019600     PERFORM 2000-OPEN-LOG-FILE      THRU 2000-EXIT.                      
019700                                                                          
019800     IF  LOG-FILE-NOT-OPENED                                              
019900         GO TO 0000-EXIT.                                                 
020000                                                                          
020100     PERFORM 3000-PARSE-LOG-FILE     THRU 3000-EXIT.                      
020200     PERFORM 4000-DISPLAY-WARNINGS   THRU 4000-EXIT.                      
020300     PERFORM 4100-CHECK-ANY-PARSED   THRU 4100-EXIT.                      
020400                                                                          
020500     IF  NONE-PARSED                                                      
020600         GO TO 0000-EXIT.                                                 
020700                                                                          
020800     CALL 'ZTRA020' USING ZTRA-RUN-PARAMETERS                             
020900                           ZTRA-PARSED-TABLE.                             
021000                                                                          
021100     PERFORM 5100-CHECK-ANY-SELECTED THRU 5100-EXIT.                      
021200                                                                          
021300     IF  NONE-SELECTED                                                    
021400         GO TO 0000-EXIT.                                                 
021500                                                                          
021600     CALL 'ZTRA030' USING ZTRA-RUN-PARAMETERS                             
021700                           ZTRA-PARSED-TABLE                              
021800                           ZTRA-DISTINCT-IP-SCRATCH                       
021900                           ZTRA-DISTINCT-URL-SCRATCH                      
022000                           ZTRA-RECENT-IP-SCRATCH                         
022100                           ZTRA-STATS-AREA.                               
022200                                                                          
022300     CALL 'ZTRA040' USING ZTRA-RUN-PARAMETERS                             
022400                           ZTRA-STATS-AREA.                               
022500                                                                          
022600 0000-EXIT.                                                               
022700     PERFORM 9000-TERMINATE          THRU 9000-EXIT.                      
022800     STOP RUN.                                                            
022900                                                                          
023000*****************************************************************         
023100* Perform initialization.                                       *         
023200*****************************************************************         
023300 1000-INITIALIZE.                                                         
023400     ACCEPT RUN-DATE-FIELD FROM DATE.                                     
023500     MOVE 'ZTRA000 - RUN START'      TO TRACE-LINE.                       
023600     PERFORM 9995-TRACE               THRU 9995-EXIT.                     
023700                                                                          
023800     OPEN INPUT ZTRA-PARM-FILE.                                           
023900                                                                          
024000     IF  PARM-FILE-STATUS NOT EQUAL '00'                                  
024100         MOVE 'N'                    TO ZP-PARM-VALID-SW                  
024200         MOVE 'parameter file not found'                                  
024300                                      TO ZP-PARM-ERROR-TEXT               
024400     ELSE                                                                 
024500         MOVE 'Y'                    TO PARM-OPEN-SW.                     
024600                                                                          
024700 1000-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000*****************************************************************         
025100* Read the single run-parameter control card and move its       *         
025200* positional fields into ZTRA-RUN-PARAMETERS.                    *        
025300*****************************************************************         
025400 1100-READ-PARM-RECORD.                                                   
025500     IF  ZP-PARM-IS-INVALID                                               
025600         GO TO 1100-EXIT.                                                 
025700                                                                          
025800     READ ZTRA-PARM-FILE INTO PARM-RECORD-IN                              
025900         AT END                                                           
026000             MOVE 'N'                TO ZP-PARM-VALID-SW                  
026100             MOVE 'parameter file is empty'                               
026200                                      TO ZP-PARM-ERROR-TEXT.              
026300                                                                          
026400     IF  ZP-PARM-IS-INVALID                                               
026500         GO TO 1100-EXIT.                                                 
026600                                                                          
026700     MOVE PC-LOG-PATH                TO ZP-LOG-PATH.                      
026800                                                                          
026900     IF  PC-TOP-N-TEXT NOT EQUAL SPACES                                   
027000         MOVE PC-TOP-N-NUM            TO ZP-TOP-N.                        
027100                                                                          
027200     IF  PC-METHOD-TEXT NOT EQUAL SPACES                                  
027300         INSPECT PC-METHOD-TEXT                                           
027400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'                      
027500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      
027600         MOVE 'Y'                    TO ZP-METHOD-FILTER-SW               
027700         MOVE PC-METHOD-TEXT          TO ZP-METHOD-FILTER.                
027800                                                                          
027900     IF  PC-STATUS-TEXT NOT EQUAL SPACES                                  
028000         MOVE 'Y'                    TO ZP-STATUS-FILTER-SW               
028100         MOVE PC-STATUS-TEXT          TO ZP-STATUS-FILTER-TEXT.           
028200                                                                          
028300     IF  PC-START-TS-TEXT NOT EQUAL SPACES                                
028400         MOVE 'Y'                    TO ZP-START-TS-SW                    
028500         MOVE PC-START-TS-TEXT        TO ZP-START-TS-TEXT.                
028600                                                                          
028700     IF  PC-END-TS-TEXT NOT EQUAL SPACES                                  
028800         MOVE 'Y'                    TO ZP-END-TS-SW                      
028900         MOVE PC-END-TS-TEXT          TO ZP-END-TS-TEXT.                  
029000                                                                          
029100     CLOSE ZTRA-PARM-FILE.                                                
029200     MOVE 'N'                        TO PARM-OPEN-SW.                     
029300                                                                          
029400 1100-EXIT.                                                               
029500     EXIT.                                                                
029600                                                                          
029700*****************************************************************         
029800* Run-parameter validation (fatal, per RECORD-VALIDATOR rules   *         
029900* for the control card).                                        *         
030000*****************************************************************         
030100 1200-VALIDATE-PARAMETERS.                                                
030200     IF  ZP-PARM-IS-INVALID                                               
030300         GO TO 1200-EXIT.                                                 
030400                                                                          
030500     PERFORM 1210-VALIDATE-TOP-N        THRU 1210-EXIT.                   
030600     PERFORM 1220-VALIDATE-STATUS-FILTER THRU 1220-EXIT.                  
030700     PERFORM 1230-VALIDATE-TIME-WINDOW  THRU 1230-EXIT.                   
030800                                                                          
030900 1200-EXIT.                                                               
031000     EXIT.                                                                
031100                                                                          
031200 1210-VALIDATE-TOP-N.                                                     
031300     IF  ZP-TOP-N LESS THAN 1                                             
031400         MOVE 'N'                    TO ZP-PARM-VALID-SW                  
031500         MOVE 'top-N must be at least 1'                                  
031600                                      TO ZP-PARM-ERROR-TEXT.              
031700                                                                          
031800 1210-EXIT.                                                               
031900     EXIT.                                                                
032000                                                                          
032100 1220-VALIDATE-STATUS-FILTER.                                             
032200     IF  ZP-STATUS-FILTER-NOT-SET                                         
032300         GO TO 1220-EXIT.                                                 
032400                                                                          
032500     IF  ZP-STATUS-HI-TEXT NOT EQUAL SPACES                               
032600         MOVE 'Y'                    TO ZP-STATUS-RANGE-SW                
032700     ELSE                                                                 
032800         MOVE 'N'                    TO ZP-STATUS-RANGE-SW.               
032900                                                                          
033000     IF  ZP-STATUS-IS-RANGE                                               
033100         IF  ZP-STATUS-LO-TEXT IS NUMERIC-TEXT-CLASS                      
033200         AND ZP-STATUS-HI-TEXT IS NUMERIC-TEXT-CLASS                      
033300             MOVE ZP-STATUS-LO-TEXT   TO ZP-STATUS-LOW                    
033400             MOVE ZP-STATUS-HI-TEXT   TO ZP-STATUS-HIGH                   
033500             IF  ZP-STATUS-LOW GREATER THAN ZP-STATUS-HIGH                
033600                 MOVE 'N'             TO ZP-PARM-VALID-SW                 
033700                 MOVE 'status filter range LO exceeds HI'                 
033800                                      TO ZP-PARM-ERROR-TEXT               
033900         ELSE                                                             
034000             MOVE 'N'                TO ZP-PARM-VALID-SW                  
034100             MOVE 'status filter is not a valid range'                    
034200                                      TO ZP-PARM-ERROR-TEXT               
034300     ELSE                                                                 
034400         IF  ZP-STATUS-LO-TEXT IS NUMERIC-TEXT-CLASS                      
034500             MOVE ZP-STATUS-LO-TEXT   TO ZP-STATUS-LOW                    
034600             MOVE ZP-STATUS-LOW       TO ZP-STATUS-HIGH                   
034700         ELSE                                                             
034800             MOVE 'N'                TO ZP-PARM-VALID-SW                  
034900             MOVE 'status filter is not a valid integer'                  
035000                                      TO ZP-PARM-ERROR-TEXT.              
035100                                                                          
035200 1220-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500 1230-VALIDATE-TIME-WINDOW.                                               
035600     IF  ZP-START-TS-SET                                                  
035700         MOVE ZP-START-TS-TEXT        TO ZP-START-TIMESTAMP.              
035800                                                                          
035900     IF  ZP-END-TS-SET                                                    
036000         MOVE ZP-END-TS-TEXT          TO ZP-END-TIMESTAMP.                
036100                                                                          
036200     IF  ZP-START-TS-SET                                                  
036300     AND ZP-END-TS-SET                                                    
036400         IF  ZP-START-TIMESTAMP GREATER THAN ZP-END-TIMESTAMP             
036500             MOVE 'N'                 TO ZP-PARM-VALID-SW                 
036600             MOVE 'start timestamp exceeds end timestamp'                 
036700                                      TO ZP-PARM-ERROR-TEXT.              
036800                                                                          
036900 1230-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200*****************************************************************         
037300* Open the access log.  A bad open status is fatal.             *         
037400*****************************************************************         
037500 2000-OPEN-LOG-FILE.                                                      
037600     OPEN INPUT ZTRA-LOG-FILE.                                            
037700                                                                          
037800     IF  LOG-STATUS-OK                                                    
037900         MOVE 'Y'                    TO LOG-OPEN-SW                       
038000     ELSE                                                                 
038100         MOVE 'N'                    TO LOG-OPEN-SW                       
038200         STRING 'error: file not found: ' DELIMITED BY SIZE               
038300                ZP-LOG-PATH           DELIMITED BY SPACE                  
038400                INTO USAGE-MESSAGE                                        
038500         DISPLAY USAGE-MESSAGE UPON CONSOLE                               
038600         MOVE 1                      TO RETURN-CODE.                      
038700                                                                          
038800 2000-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*****************************************************************         
039200* LOG-PARSER main loop - read, split, validate, one line at a   *         
039300* time until end of file.                                       *         
039400*****************************************************************         
039500 3000-PARSE-LOG-FILE.                                                     
039600     PERFORM 3100-READ-LOG-RECORD    THRU 3100-EXIT.                      
039700     PERFORM 3200-PROCESS-ONE-LINE   THRU 3200-EXIT                       
039800         UNTIL END-OF-LOG.                                                
039900                                                                          
040000     CLOSE ZTRA-LOG-FILE.                                                 
040100                                                                          
040200 3000-EXIT.                                                               
040300     EXIT.                                                                
040400                                                                          
040500 3100-READ-LOG-RECORD.                                                    
040600     READ ZTRA-LOG-FILE INTO LOG-LINE                                     
040700         AT END                                                           
040800             MOVE 'Y'                TO EOF-SW                            
040900         NOT AT END                                                       
041000             ADD 1 TO CURRENT-LINE-NUMBER.                                
041100                                                                          
041200 3100-EXIT.                                                               
041300     EXIT.                                                                
041400                                                                          
041500 3200-PROCESS-ONE-LINE.                                                   
041600     IF  LOG-LINE EQUAL SPACES                                            
041700         NEXT SENTENCE                                                    
041800     ELSE                                                                 
041900         ADD 1 TO LINE-COUNT                                              
042000         PERFORM 3300-SPLIT-LOG-LINE THRU 3300-EXIT                       
042100         IF  FIELD-COUNT NOT EQUAL 6                                      
042200             PERFORM 3800-ADD-ERROR-ENTRY THRU 3800-EXIT                  
042300         ELSE                                                             
042400             PERFORM 3400-CALL-VALIDATOR THRU 3400-EXIT                   
042500             IF  ZL-ENTRY-IS-VALID                                        
042600                 PERFORM 3500-ADD-PARSED-ENTRY THRU 3500-EXIT             
042700             ELSE                                                         
042800                 PERFORM 3800-ADD-ERROR-ENTRY THRU 3800-EXIT.             
042900                                                                          
043000     PERFORM 3100-READ-LOG-RECORD    THRU 3100-EXIT.                      
043100                                                                          
043200 3200-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500*****************************************************************         
043600* Count the whitespace-delimited fields on the line, then       *         
043700* split them into the six working fields when there are         *         
043800* exactly six.  LOG-LINE is scanned its full fixed width;    *            
043900* trailing spaces just leave the scan between fields.            *        
044000*****************************************************************         
044100 3300-SPLIT-LOG-LINE.                                                     
044200     MOVE ZEROES                     TO FIELD-COUNT.                      
044300     MOVE 'N'                        TO IN-FIELD-SW.                      
044400                                                                          
044500     PERFORM 3310-SCAN-ONE-CHAR      THRU 3310-EXIT                       
044600         VARYING SCAN-POS FROM 1 BY 1                                     
044700             UNTIL SCAN-POS GREATER THAN 200.                             
044800                                                                          
044900     IF  FIELD-COUNT EQUAL 6                                              
045000         MOVE SPACES                 TO TIMESTAMP-TEXT                    
045100                                        IP-TEXT                           
045200                                        METHOD-TEXT                       
045300                                        URL-TEXT                          
045400                                        STATUS-TEXT                       
045500                                        SIZE-TEXT                         
045600         UNSTRING LOG-LINE DELIMITED BY ALL SPACE                         
045700             INTO TIMESTAMP-TEXT                                          
045800                  IP-TEXT                                                 
045900                  METHOD-TEXT                                             
046000                  URL-TEXT                                                
046100                  STATUS-TEXT                                             
046200                  SIZE-TEXT.                                              
046300                                                                          
046400 3300-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700*****************************************************************         
046800* Examine one byte of the input line for the field-count scan.  *         
046900* A transition out of a run of spaces marks the start of a new  *         
047000* field.                                                         *        
047100*****************************************************************         
047200 3310-SCAN-ONE-CHAR.                                                      
047300     IF  LOG-LINE(SCAN-POS:1) EQUAL SPACE                                 
047400         MOVE 'N'                    TO IN-FIELD-SW                       
047500     ELSE                                                                 
047600         IF  SCAN-BETWEEN-FIELDS                                          
047700             ADD 1 TO FIELD-COUNT                                         
047800             MOVE 'Y'                TO IN-FIELD-SW.                      
047900                                                                          
048000 3310-EXIT.                                                               
048100     EXIT.                                                                
048200                                                                          
048300*****************************************************************         
048400* CALL ZTRA010 (RECORD-VALIDATOR) to check and convert the six  *         
048500* split fields.                                                 *         
048600*****************************************************************         
048700 3400-CALL-VALIDATOR.                                                     
048800     MOVE SPACES                     TO ZTRA-LOG-ENTRY                    
048900                                        VALIDATION-REASON.                
049000                                                                          
049100     CALL 'ZTRA010' USING CURRENT-LINE-NUMBER                             
049200                           TIMESTAMP-TEXT                                 
049300                           IP-TEXT                                        
049400                           METHOD-TEXT                                    
049500                           URL-TEXT                                       
049600                           STATUS-TEXT                                    
049700                           SIZE-TEXT                                      
049800                           ZTRA-LOG-ENTRY                                 
049900                           VALIDATION-REASON.                             
050000                                                                          
050100 3400-EXIT.                                                               
050200     EXIT.                                                                
050300                                                                          
050400*****************************************************************         
050500* Append the validated entry to the parsed-record table.        *         
050600*****************************************************************         
050700 3500-ADD-PARSED-ENTRY.                                                   
050800     ADD 1 TO ZT-PARSED-COUNT.                                            
050900     SET  ZT-PARSED-IDX              TO ZT-PARSED-COUNT.                  
051000                                                                          
051100     MOVE ZL-LINE-NUMBER   TO ZT-LINE-NUMBER(ZT-PARSED-IDX).              
051200     MOVE ZL-TIMESTAMP     TO ZT-TIMESTAMP(ZT-PARSED-IDX).                
051300     MOVE ZL-IP-ADDRESS    TO ZT-IP-ADDRESS(ZT-PARSED-IDX).               
051400     MOVE ZL-HTTP-METHOD   TO ZT-HTTP-METHOD(ZT-PARSED-IDX).              
051500     MOVE ZL-URL           TO ZT-URL(ZT-PARSED-IDX).                      
051600     MOVE ZL-STATUS-CODE   TO ZT-STATUS-CODE(ZT-PARSED-IDX).              
051700     MOVE ZL-RESPONSE-SIZE TO ZT-RESPONSE-SIZE(ZT-PARSED-IDX).            
051800     MOVE 'N'              TO ZT-SELECTED-SW(ZT-PARSED-IDX).              
051900                                                                          
052000 3500-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300*****************************************************************         
052400* Append a parse error to the error table.  When the field      *         
052500* count was wrong the reason is built here; validator-detected  *         
052600* reasons arrive already built in VALIDATION-REASON.  The    *            
052700* entry is staged through ZTRA-ERROR-ENTRY before it is filed   *         
052800* into the table.                                                *        
052900*****************************************************************         
053000 3800-ADD-ERROR-ENTRY.                                                    
053100     MOVE SPACES                      TO ZTRA-ERROR-ENTRY.                
053200     MOVE CURRENT-LINE-NUMBER      TO ZE-LINE-NUMBER.                     
053300                                                                          
053400     IF  FIELD-COUNT NOT EQUAL 6                                          
053500         MOVE FIELD-COUNT          TO LINE-NUMBER-ED                      
053600         STRING 'expected 6 fields, got '                                 
053700                                       DELIMITED BY SIZE                  
053800                LINE-NUMBER-ED      DELIMITED BY SIZE                     
053900                INTO ZE-ERROR-TEXT                                        
054000     ELSE                                                                 
054100         MOVE VALIDATION-REASON    TO ZE-ERROR-TEXT.                      
054200                                                                          
054300     ADD 1 TO ZT-ERROR-COUNT.                                             
054400     SET  ZT-ERROR-IDX                TO ZT-ERROR-COUNT.                  
054500     MOVE ZE-LINE-NUMBER              TO ZT-ERR-LINE-NUMBER               
054600                                          (ZT-ERROR-IDX).                 
054700     MOVE ZE-ERROR-TEXT               TO ZT-ERR-TEXT                      
054800                                          (ZT-ERROR-IDX).                 
054900                                                                          
055000 3800-EXIT.                                                               
055100     EXIT.                                                                
055200                                                                          
055300*****************************************************************         
055400* Emit one warning line per parse error to the diagnostics      *         
055500* console, in the order the errors were found.                  *         
055600*****************************************************************         
055700 4000-DISPLAY-WARNINGS.                                                   
055800     PERFORM 4010-DISPLAY-ONE-WARNING THRU 4010-EXIT                      
055900         VARYING ZT-ERROR-IDX FROM 1 BY 1                                 
056000             UNTIL ZT-ERROR-IDX GREATER THAN ZT-ERROR-COUNT.              
056100                                                                          
056200 4000-EXIT.                                                               
056300     EXIT.                                                                
056400                                                                          
056500 4010-DISPLAY-ONE-WARNING.                                                
056600     MOVE ZT-ERR-LINE-NUMBER(ZT-ERROR-IDX) TO ZE-LINE-NUMBER.             
056700     MOVE ZT-ERR-TEXT(ZT-ERROR-IDX)         TO ZE-ERROR-TEXT.             
056800     MOVE ZE-LINE-NUMBER                    TO LINE-NUMBER-ED.            
056900                                                                          
057000     STRING 'warning: line '      DELIMITED BY SIZE                       
057100            LINE-NUMBER-ED     DELIMITED BY SIZE                          
057200            ': '                  DELIMITED BY SIZE                       
057300            ZE-ERROR-TEXT         DELIMITED BY SIZE                       
057400            INTO WARNING-LINE.                                            
057500     DISPLAY WARNING-LINE UPON CONSOLE.                                   
057600                                                                          
057700 4010-EXIT.                                                               
057800     EXIT.                                                                
057900                                                                          
058000*****************************************************************         
058100* Zero valid records parsed is fatal.                           *         
058200*****************************************************************         
058300 4100-CHECK-ANY-PARSED.                                                   
058400     IF  ZT-PARSED-COUNT EQUAL ZEROES                                     
058500         DISPLAY 'error: no valid records found' UPON CONSOLE             
058600         MOVE 'N'                     TO PARSED-OK-SW                     
058700         MOVE 1                       TO RETURN-CODE                      
058800     ELSE                                                                 
058900         MOVE 'Y'                     TO PARSED-OK-SW.                    
059000                                                                          
059100 4100-EXIT.                                                               
059200     EXIT.                                                                
059300                                                                          
059400*****************************************************************         
059500* After LOG-FILTER runs, no surviving records ends the run      *         
059600* cleanly (return code zero, no report).                        *         
059700*****************************************************************         
059800 5100-CHECK-ANY-SELECTED.                                                 
059900     MOVE ZEROES                      TO LINE-COUNT.                      
060000                                                                          
060100     PERFORM 5110-COUNT-ONE-SELECTED  THRU 5110-EXIT                      
060200         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
060300             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
060400                                                                          
060500     IF  LINE-COUNT EQUAL ZEROES                                          
060600         DISPLAY 'no records match filters' UPON CONSOLE                  
060700         MOVE 'N'                     TO SELECTED-OK-SW                   
060800         MOVE 0                       TO RETURN-CODE                      
060900     ELSE                                                                 
061000         MOVE 'Y'                     TO SELECTED-OK-SW.                  
061100                                                                          
061200 5100-EXIT.                                                               
061300     EXIT.                                                                
061400                                                                          
061500 5110-COUNT-ONE-SELECTED.                                                 
061600     IF  ZT-ENTRY-IS-SELECTED(ZT-PARSED-IDX)                              
061700         ADD 1 TO LINE-COUNT.                                             
061800                                                                          
061900 5110-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200*****************************************************************         
062300* Display a usage error for an invalid run-parameter card.      *         
062400*****************************************************************         
062500 9910-USAGE-ERROR.                                                        
062600     STRING 'error: ' DELIMITED BY SIZE                                   
062700            ZP-PARM-ERROR-TEXT        DELIMITED BY SIZE                   
062800            INTO USAGE-MESSAGE.                                           
062900     DISPLAY USAGE-MESSAGE UPON CONSOLE.                                  
063000     MOVE 1                           TO RETURN-CODE.                     
063100                                                                          
063200 9910-EXIT.                                                               
063300     EXIT.                                                                
063400                                                                          
063500*****************************************************************         
063600* Terminate.  Close any file left open by an early exit.        *         
063700*****************************************************************         
063800 9000-TERMINATE.                                                          
063900     IF  PARM-FILE-OPENED                                                 
064000         CLOSE ZTRA-PARM-FILE.                                            
064100                                                                          
064200     MOVE 'ZTRA000 - RUN END'         TO TRACE-LINE.                      
064300     PERFORM 9995-TRACE                THRU 9995-EXIT.                    
064400                                                                          
064500 9000-EXIT.                                                               
064600     EXIT.                                                                
064700                                                                          
064800*****************************************************************         
064900* Issue a trace line when the operator has UPSI-0 switched on.  *         
065000*****************************************************************         
065100 9995-TRACE.                                                              
065200     IF  ZTRA-TRACE-ON                                                    
065300         DISPLAY RUN-YY '-' RUN-MM '-' RUN-DD                             
065400                 ' ' PGM-NAME ' ' TRACE-LINE                              
065500                 UPON CONSOLE.                                            
065600                                                                          
065700 9995-EXIT.                                                               
065800     EXIT.                                                                
