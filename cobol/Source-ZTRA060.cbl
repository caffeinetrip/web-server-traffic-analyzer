000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA060.                                                     
000300 AUTHOR. R. J. O'Malley.                                                  
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 11/05/2001.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* FORMAT-DATE.  CALLed by ZTRA040 to turn a raw Unix epoch      *         
001300* value (whole seconds since 1970-01-01 00:00:00Z) into an      *         
001400* ISO-8601 "YYYY-MM-DDTHH:MM:SSZ" string for the "Time range:"  *         
001500* line - the report's own copy of the parameter card only       *         
001600* carries the raw digit text, which is not fit to print.        *         
001700*                                                               *         
001800* Date       UserID   Description                               *         
001900* ---------- -------- ----------------------------------------- *         
002000* 11/05/01   RJO      Initial release.  Split out of ZTRA040 so  *        
002100*                     the report's time-range line prints a      *        
002200*                     real date instead of ten raw epoch         *        
002300*                     digits.  PR-0766.                          *        
002400*                                                               *         
002500*****************************************************************         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER.  PROD-3090.                                             
002900 OBJECT-COMPUTER.  PROD-3090.                                             
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM                                                   
003200     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
003300            OFF STATUS IS ZTRA-TRACE-OFF.                                 
003400                                                                          
003500 DATA DIVISION.                                                           
003600 WORKING-STORAGE SECTION.                                                 
003700                                                                          
003800*****************************************************************         
003900* DEFINE LOCAL VARIABLES                                        *         
004000*****************************************************************         
004100 77  WORK-DAYS               PIC  9(08) COMP VALUE ZEROES.                
004200 77  WORK-SECONDS            PIC  9(05) COMP VALUE ZEROES.                
004300 77  REMAIN-AFTER-HOUR       PIC  9(05) COMP VALUE ZEROES.                
004400 77  WORK-YEAR               PIC  9(04) COMP VALUE 1970.                  
004500 77  WORK-MONTH              PIC  9(02) COMP VALUE 1.                     
004600 77  DAY-VALUE               PIC  9(02) COMP VALUE ZEROES.                
004700 77  HOUR-VALUE              PIC  9(02) COMP VALUE ZEROES.                
004800 77  MINUTE-VALUE            PIC  9(02) COMP VALUE ZEROES.                
004900 77  SECOND-VALUE            PIC  9(02) COMP VALUE ZEROES.                
005000 77  DAYS-IN-YEAR            PIC  9(03) COMP VALUE ZEROES.                
005100 77  DAYS-IN-MONTH           PIC  9(02) COMP VALUE ZEROES.                
005200 77  TEMP-QUOT               PIC  9(04) COMP VALUE ZEROES.                
005300 77  TEMP-REM4               PIC  9(02) COMP VALUE ZEROES.                
005400 77  TEMP-REM100             PIC  9(02) COMP VALUE ZEROES.                
005500 77  TEMP-REM400             PIC  9(03) COMP VALUE ZEROES.                
005600                                                                          
005700 01  LEAP-YEAR-SW            PIC  X(01) VALUE 'N'.                        
005800     88  YEAR-IS-LEAP                VALUE 'Y'.                           
005900     88  YEAR-NOT-LEAP                VALUE 'N'.                          
006000 01  YEAR-DONE-SW            PIC  X(01) VALUE 'N'.                        
006100     88  YEAR-IS-DONE                 VALUE 'Y'.                          
006200     88  YEAR-NOT-DONE                VALUE 'N'.                          
006300 01  MONTH-DONE-SW           PIC  X(01) VALUE 'N'.                        
006400     88  MONTH-IS-DONE                VALUE 'Y'.                          
006500     88  MONTH-NOT-DONE               VALUE 'N'.                          
006600                                                                          
006700*****************************************************************         
006800* Fixed days-per-month table, January through December; the     *         
006900* February entry is bumped by one day in 3000-CONSUME-ONE-MONTH *         
007000* below whenever WORK-YEAR turns out to be a leap year.          *        
007100*****************************************************************         
007200 01  MONTH-DAYS-TABLE.                                                    
007300     02  FILLER                 PIC  9(02) VALUE 31.                      
007400     02  FILLER                 PIC  9(02) VALUE 28.                      
007500     02  FILLER                 PIC  9(02) VALUE 31.                      
007600     02  FILLER                 PIC  9(02) VALUE 30.                      
007700     02  FILLER                 PIC  9(02) VALUE 31.                      
007800     02  FILLER                 PIC  9(02) VALUE 30.                      
007900     02  FILLER                 PIC  9(02) VALUE 31.                      
008000     02  FILLER                 PIC  9(02) VALUE 31.                      
008100     02  FILLER                 PIC  9(02) VALUE 30.                      
008200     02  FILLER                 PIC  9(02) VALUE 31.                      
008300     02  FILLER                 PIC  9(02) VALUE 30.                      
008400     02  FILLER                 PIC  9(02) VALUE 31.                      
008500 01  MONTH-DAYS-R REDEFINES MONTH-DAYS-TABLE.                             
008600     02  MONTH-DAYS    OCCURS 12 TIMES PIC  9(02).                        
008700                                                                          
008800*****************************************************************         
008900* Assembled result - MOVEd whole to ISO-DATE-TEXT once every     *        
009000* field below is known.                                          *        
009100*****************************************************************         
009200 01  RESULT-LINE.                                                         
009300     02  RL-YEAR             PIC  9(04).                                  
009400     02  FILLER                 PIC  X(01) VALUE '-'.                     
009500     02  RL-MONTH            PIC  9(02).                                  
009600     02  FILLER                 PIC  X(01) VALUE '-'.                     
009700     02  RL-DAY              PIC  9(02).                                  
009800     02  FILLER                 PIC  X(01) VALUE 'T'.                     
009900     02  RL-HOUR             PIC  9(02).                                  
010000     02  FILLER                 PIC  X(01) VALUE ':'.                     
010100     02  RL-MINUTE           PIC  9(02).                                  
010200     02  FILLER                 PIC  X(01) VALUE ':'.                     
010300     02  RL-SECOND           PIC  9(02).                                  
010400     02  FILLER                 PIC  X(01) VALUE 'Z'.                     
010500 01  RESULT-BYTES REDEFINES RESULT-LINE.                                  
010600     02  FILLER                 PIC  X(20).                               
010700                                                                          
010800 LINKAGE SECTION.                                                         
010900 01  EPOCH-SECONDS           PIC  9(10) COMP.                             
011000 01  ISO-DATE-TEXT           PIC  X(20).                                  
011100 01  ISO-DATE-TEXT-R REDEFINES ISO-DATE-TEXT.                             
011200     02  FILLER                 PIC  X(20).                               
011300                                                                          
011400 PROCEDURE DIVISION USING EPOCH-SECONDS ISO-DATE-TEXT.                    
011500                                                                          
011600*****************************************************************         
011700* Main process.                                                 *         
011800*****************************************************************         
011900 0000-MAIN-PROCESS.                                                       
012000     DIVIDE EPOCH-SECONDS BY 86400                                        
012100         GIVING WORK-DAYS REMAINDER WORK-SECONDS.                         
012200                                                                          
012300     PERFORM 1000-SPLIT-TIME-OF-DAY THRU 1000-EXIT.                       
012400                                                                          
012500     MOVE 1970                        TO WORK-YEAR.                       
012600     MOVE 'N'                         TO YEAR-DONE-SW.                    
012700     PERFORM 2000-CONSUME-ONE-YEAR THRU 2000-EXIT                         
012800         UNTIL YEAR-IS-DONE.                                              
012900                                                                          
013000     MOVE 1                            TO WORK-MONTH.                     
013100     MOVE 'N'                         TO MONTH-DONE-SW.                   
013200     PERFORM 3000-CONSUME-ONE-MONTH THRU 3000-EXIT                        
013300         UNTIL MONTH-IS-DONE.                                             
013400                                                                          
013500     COMPUTE DAY-VALUE = WORK-DAYS + 1.                                   
013600                                                                          
013700     PERFORM 4000-BUILD-RESULT-TEXT THRU 4000-EXIT.                       
013800                                                                          
013900     PERFORM 9900-TRACE-SUMMARY THRU 9900-EXIT.                           
014000                                                                          
014100 0000-EXIT.                                                               
014200     GOBACK.                                                              
014300                                                                          
014400*****************************************************************         
014500* Split the seconds-since-midnight remainder into hour/minute/   *        
014600* second.                                                        *        
014700*****************************************************************         
014800 1000-SPLIT-TIME-OF-DAY.                                                  
014900     DIVIDE WORK-SECONDS BY 3600                                          
015000         GIVING HOUR-VALUE REMAINDER REMAIN-AFTER-HOUR.                   
015100     DIVIDE REMAIN-AFTER-HOUR BY 60                                       
015200         GIVING MINUTE-VALUE REMAINDER SECOND-VALUE.                      
015300                                                                          
015400 1000-EXIT.                                                               
015500     EXIT.                                                                
015600                                                                          
015700*****************************************************************         
015800* Subtract one calendar year's worth of days from WORK-DAYS      *        
015900* and advance WORK-YEAR, so long as a full year remains; stops   *        
016000* with WORK-DAYS holding the day-of-year offset for WORK-YEAR.   *        
016100*****************************************************************         
016200 2000-CONSUME-ONE-YEAR.                                                   
016300     PERFORM 2100-DETERMINE-LEAP-YEAR THRU 2100-EXIT.                     
016400                                                                          
016500     IF  YEAR-IS-LEAP                                                     
016600         MOVE 366                     TO DAYS-IN-YEAR                     
016700     ELSE                                                                 
016800         MOVE 365                     TO DAYS-IN-YEAR.                    
016900                                                                          
017000     IF  WORK-DAYS LESS THAN DAYS-IN-YEAR                                 
017100         MOVE 'Y'                     TO YEAR-DONE-SW                     
017200         GO TO 2000-EXIT.                                                 
017300                                                                          
017400     SUBTRACT DAYS-IN-YEAR             FROM WORK-DAYS.                    
017500     ADD 1                             TO WORK-YEAR.                      
017600                                                                          
017700 2000-EXIT.                                                               
017800     EXIT.                                                                
017900                                                                          
018000*****************************************************************         
018100* WORK-YEAR is a leap year when divisible by 4, unless it is    *         
018200* also divisible by 100 and not by 400 (the usual Gregorian      *        
018300* rule; irrelevant to any epoch value this program will ever    *         
018400* see, but cheap enough to get right).                          *         
018500*****************************************************************         
018600 2100-DETERMINE-LEAP-YEAR.                                                
018700     MOVE 'N'                         TO LEAP-YEAR-SW.                    
018800                                                                          
018900     DIVIDE WORK-YEAR BY 4                                                
019000         GIVING TEMP-QUOT REMAINDER TEMP-REM4.                            
019100     IF  TEMP-REM4 NOT EQUAL ZERO                                         
019200         GO TO 2100-EXIT.                                                 
019300                                                                          
019400     DIVIDE WORK-YEAR BY 100                                              
019500         GIVING TEMP-QUOT REMAINDER TEMP-REM100.                          
019600     IF  TEMP-REM100 NOT EQUAL ZERO                                       
019700         MOVE 'Y'                     TO LEAP-YEAR-SW                     
019800         GO TO 2100-EXIT.                                                 
019900                                                                          
020000     DIVIDE WORK-YEAR BY 400                                              
020100         GIVING TEMP-QUOT REMAINDER TEMP-REM400.                          
020200     IF  TEMP-REM400 EQUAL ZERO                                           
020300         MOVE 'Y'                     TO LEAP-YEAR-SW.                    
020400                                                                          
020500 2100-EXIT.                                                               
020600     EXIT.                                                                
020700                                                                          
020800*****************************************************************         
020900* Subtract one calendar month's worth of days from WORK-DAYS    *         
021000* and advance WORK-MONTH, so long as a full month remains;      *         
021100* stops with WORK-DAYS holding the zero-based day-of-month.      *        
021200*****************************************************************         
021300 3000-CONSUME-ONE-MONTH.                                                  
021400     MOVE MONTH-DAYS(WORK-MONTH)      TO DAYS-IN-MONTH.                   
021500                                                                          
021600     IF  WORK-MONTH EQUAL 2                                               
021700     AND YEAR-IS-LEAP                                                     
021800         ADD 1                        TO DAYS-IN-MONTH.                   
021900                                                                          
022000     IF  WORK-DAYS LESS THAN DAYS-IN-MONTH                                
022100         MOVE 'Y'                     TO MONTH-DONE-SW                    
022200         GO TO 3000-EXIT.                                                 
022300                                                                          
022400     SUBTRACT DAYS-IN-MONTH             FROM WORK-DAYS.                   
022500     ADD 1                             TO WORK-MONTH.                     
022600                                                                          
022700 3000-EXIT.                                                               
022800     EXIT.                                                                
022900                                                                          
023000*****************************************************************         
023100* Edit the six numeric fields into RESULT-LINE and hand the     *         
023200* assembled string back to the caller.                          *         
023300*****************************************************************         
023400 4000-BUILD-RESULT-TEXT.                                                  
023500     MOVE WORK-YEAR                  TO RL-YEAR.                          
023600     MOVE WORK-MONTH                 TO RL-MONTH.                         
023700     MOVE DAY-VALUE                  TO RL-DAY.                           
023800     MOVE HOUR-VALUE                 TO RL-HOUR.                          
023900     MOVE MINUTE-VALUE               TO RL-MINUTE.                        
024000     MOVE SECOND-VALUE               TO RL-SECOND.                        
024100     MOVE RESULT-LINE                TO ISO-DATE-TEXT.                    
024200                                                                          
024300 4000-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600*****************************************************************         
024700* End-of-run trace DISPLAY - the ISO string just built.          *        
024800*****************************************************************         
024900 9900-TRACE-SUMMARY.                                                      
025000     IF  ZTRA-TRACE-OFF                                                   
025100         GO TO 9900-EXIT.                                                 
025200                                                                          
025300     DISPLAY 'ZTRA060 RESULT = ' RESULT-LINE UPON CONSOLE.                
025400                                                                          
025500 9900-EXIT.                                                               
025600     EXIT.                                                                
