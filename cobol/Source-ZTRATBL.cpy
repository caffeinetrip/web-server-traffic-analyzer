000100*****************************************************************         
000200* ZTRATBL  -  zTRA working tables.                              *         
000300*                                                                *        
000400* Holds the parsed-record table built by ZTRA000, the parse-     *        
000500* error table built alongside it, and the scratch accumulator    *        
000600* tables TRAFFIC-ANALYZER (ZTRA030) uses to find distinct IPs,   *        
000700* distinct URLs and the last-24h IP set before it ranks them     *        
000800* into ZTRASTA.  Sized for an 8,000-line input run; a run that   *        
000900* exceeds these limits is outside this system's scope.           *        
001000*****************************************************************         
001100 01  ZTRA-PARSED-TABLE.                                                   
001200     02  ZT-PARSED-COUNT        PIC  9(09) COMP VALUE ZEROES.             
001300     02  ZT-PARSED-ENTRY OCCURS 8000 TIMES                                
001400                         INDEXED BY ZT-PARSED-IDX.                        
001500         03  ZT-LINE-NUMBER     PIC  9(07) COMP-3.                        
001600         03  ZT-TIMESTAMP       PIC  9(10) COMP.                          
001700         03  ZT-IP-ADDRESS      PIC  X(15).                               
001800         03  ZT-HTTP-METHOD     PIC  X(07).                               
001900         03  ZT-URL             PIC  X(64).                               
002000         03  ZT-STATUS-CODE     PIC  9(03).                               
002100             88  ZT-STATUS-IS-2XX   VALUES 200 THRU 299.                  
002200             88  ZT-STATUS-IS-4XX   VALUES 400 THRU 499.                  
002300             88  ZT-STATUS-IS-5XX   VALUES 500 THRU 599.                  
002400         03  ZT-RESPONSE-SIZE   PIC  9(10) COMP.                          
002500         03  ZT-SELECTED-SW     PIC  X(01) VALUE 'N'.                     
002600             88  ZT-ENTRY-IS-SELECTED     VALUE 'Y'.                      
002700             88  ZT-ENTRY-NOT-SELECTED    VALUE 'N'.                      
002800     02  FILLER                 PIC  X(08) VALUE SPACES.                  
002900                                                                          
003000 01  ZTRA-ERROR-TABLE.                                                    
003100     02  ZT-ERROR-COUNT         PIC  9(09) COMP VALUE ZEROES.             
003200     02  ZT-ERROR-ENTRY  OCCURS 8000 TIMES                                
003300                         INDEXED BY ZT-ERROR-IDX.                         
003400         03  ZT-ERR-LINE-NUMBER PIC  9(07) COMP-3.                        
003500         03  ZT-ERR-TEXT        PIC  X(60).                               
003600     02  FILLER                 PIC  X(08) VALUE SPACES.                  
003700                                                                          
003800*****************************************************************         
003900* Distinct-value scratch tables.  Built once per run by          *        
004000* TRAFFIC-ANALYZER and thrown away after the top-N tables in     *        
004100* ZTRASTA are ranked from them.                                  *        
004200*****************************************************************         
004300 01  ZTRA-DISTINCT-IP-SCRATCH.                                            
004400     02  ZT-DIP-COUNT           PIC  9(09) COMP VALUE ZEROES.             
004500     02  ZT-DIP-ENTRY    OCCURS 2000 TIMES                                
004600                         INDEXED BY ZT-DIP-IDX.                           
004700         03  ZT-DIP-ADDRESS     PIC  X(15).                               
004800         03  ZT-DIP-REQ-COUNT   PIC  9(09) COMP.                          
004900     02  FILLER                 PIC  X(08) VALUE SPACES.                  
005000                                                                          
005100 01  ZTRA-DISTINCT-URL-SCRATCH.                                           
005200     02  ZT-DURL-COUNT          PIC  9(09) COMP VALUE ZEROES.             
005300     02  ZT-DURL-ENTRY   OCCURS 2000 TIMES                                
005400                         INDEXED BY ZT-DURL-IDX.                          
005500         03  ZT-DURL-URL        PIC  X(64).                               
005600         03  ZT-DURL-REQ-COUNT  PIC  9(09) COMP.                          
005700     02  FILLER                 PIC  X(08) VALUE SPACES.                  
005800                                                                          
005900 01  ZTRA-RECENT-IP-SCRATCH.                                              
006000     02  ZT-RIP-COUNT           PIC  9(09) COMP VALUE ZEROES.             
006100     02  ZT-RIP-ENTRY    OCCURS 2000 TIMES                                
006200                         INDEXED BY ZT-RIP-IDX.                           
006300         03  ZT-RIP-ADDRESS     PIC  X(15).                               
006400     02  FILLER                 PIC  X(08) VALUE SPACES.                  
