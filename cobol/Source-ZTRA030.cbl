000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA030.                                                     
000300 AUTHOR. K. M. Voss.                                                      
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 07/03/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* TRAFFIC-ANALYZER.  CALLed once by ZTRA000 after LOG-FILTER    *         
001300* marks the selected entries.  Builds ZTRA-STATS-AREA over the  *         
001400* selected rows only - basic counts, method distribution,       *         
001500* error metrics, top-N IPs, top-5 URLs and the last-24h window  *         
001600* - for REPORT-WRITER (ZTRA040) to print.                        *        
001700*                                                               *         
001800* Date       UserID   Description                               *         
001900* ---------- -------- ----------------------------------------- *         
002000* 07/03/90   KMV      Initial release.  Split out of ZTRA000.   *         
002100*                     Basic stats and method distribution only. *         
002200*                     CR-4301.                                   *        
002300* 09/18/90   KMV      Added error metrics (2xx/4xx/5xx counts   *         
002400*                     and average 2xx size).  CR-4318.           *        
002500* 03/05/91   DRA      Added top-N IP and top-5 URL ranking.      *        
002600*                     CR-4288.                                   *        
002700* 10/22/93   PJL      Added last-24h activity window and hour-   *        
002800*                     of-day breakdown.  CR-4455.                *        
002900* 11/09/98   MTD      Y2K-0041 - reviewed hour-of-day math; the  *        
003000*                     timestamp is a raw Unix epoch value, no    *        
003100*                     2-digit year math anywhere in this pgm.    *        
003200* 06/14/01   RJO      No functional change; recompiled under     *        
003300*                     the CR-4791 release with ZTRA000/020.      *        
003400* 11/05/01   RJO      Moved the hour-bucket working fields to    *        
003500*                     77-level entries per Std/Prac review.      *        
003600*                     PR-0767.                                  *         
003700*                                                               *         
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.  PROD-3090.                                             
004200 OBJECT-COMPUTER.  PROD-3090.                                             
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
004600            OFF STATUS IS ZTRA-TRACE-OFF.                                 
004700                                                                          
004800 DATA DIVISION.                                                           
004900 WORKING-STORAGE SECTION.                                                 
005000                                                                          
005100*****************************************************************         
005200* DEFINE LOCAL VARIABLES                                        *         
005300*****************************************************************         
005400* Fixed alphabetical list of the seven methods RECORD-VALIDATOR *         
005500* accepts, walked once per run to build the method-distribution *         
005600* table without needing a sort step.                            *         
005700*****************************************************************         
005800 01  METHOD-NAME-TABLE.                                                   
005900     02  FILLER                 PIC  X(07) VALUE 'DELETE '.               
006000     02  FILLER                 PIC  X(07) VALUE 'GET    '.               
006100     02  FILLER                 PIC  X(07) VALUE 'HEAD   '.               
006200     02  FILLER                 PIC  X(07) VALUE 'OPTIONS'.               
006300     02  FILLER                 PIC  X(07) VALUE 'PATCH  '.               
006400     02  FILLER                 PIC  X(07) VALUE 'POST   '.               
006500     02  FILLER                 PIC  X(07) VALUE 'PUT    '.               
006600 01  METHOD-NAME-R     REDEFINES METHOD-NAME-TABLE.                       
006700     02  METHOD-NAME-ENTRY OCCURS 7 TIMES PIC X(07).                      
006800 01  METHOD-SUB              PIC  9(01) COMP VALUE ZERO.                  
006900 01  METHOD-MATCH-COUNT      PIC  9(09) COMP VALUE ZERO.                  
007000                                                                          
007100 01  TWOXX-SIZE-SUM            PIC  9(15) COMP-3 VALUE ZEROES.            
007200                                                                          
007300*****************************************************************         
007400* Distinct-IP and distinct-URL search/rank working fields.      *         
007500* Plain numeric subscripts are used throughout this section     *         
007600* rather than the copybook INDEXED BY names, since each loop    *         
007700* here touches both the ZTRATBL scratch table and a local       *         
007800* picked-flag table at the same relative position.               *        
007900*****************************************************************         
008000 01  DIP-SUB                 PIC  9(04) COMP VALUE ZERO.                  
008100 01  DIP-FOUND-SW            PIC  X(01) VALUE 'N'.                        
008200     88  DIP-FOUND                   VALUE 'Y'.                           
008300     88  DIP-NOT-FOUND               VALUE 'N'.                           
008400                                                                          
008500 01  DURL-SUB                PIC  9(04) COMP VALUE ZERO.                  
008600 01  DURL-FOUND-SW           PIC  X(01) VALUE 'N'.                        
008700     88  DURL-FOUND                  VALUE 'Y'.                           
008800     88  DURL-NOT-FOUND              VALUE 'N'.                           
008900                                                                          
009000 01  DIP-PICKED-TABLE.                                                    
009100     02  DIP-PICKED-SW OCCURS 2000 TIMES                                  
009200                         PIC  X(01) VALUE 'N'.                            
009300     02  FILLER                 PIC  X(08) VALUE SPACES.                  
009400                                                                          
009500 01  DURL-PICKED-TABLE.                                                   
009600     02  DURL-PICKED-SW OCCURS 2000 TIMES                                 
009700                         PIC  X(01) VALUE 'N'.                            
009800     02  FILLER                 PIC  X(08) VALUE SPACES.                  
009900                                                                          
010000 01  BEST-COUNT              PIC  9(09) COMP VALUE ZERO.                  
010100 01  BEST-IDX                PIC  9(04) COMP VALUE ZERO.                  
010200 01  RANK-SUB                PIC  9(04) COMP VALUE ZERO.                  
010300 01  TOP-IP-LIMIT            PIC  9(04) COMP VALUE ZERO.                  
010400 01  TOP-URL-LIMIT           PIC  9(04) COMP VALUE ZERO.                  
010500                                                                          
010600*****************************************************************         
010700* Last-24h activity working fields.  ZT-RIP-COUNT itself is the *         
010800* distinct-IP count for the window once the pass is complete.   *         
010900*****************************************************************         
011000 01  RIP-FOUND-SW            PIC  X(01) VALUE 'N'.                        
011100     88  RIP-FOUND                   VALUE 'Y'.                           
011200     88  RIP-NOT-FOUND               VALUE 'N'.                           
011300 77  WINDOW-START            PIC  9(10) COMP VALUE ZERO.                  
011400 77  DAY-COUNT               PIC  9(09) COMP VALUE ZERO.                  
011500 77  SECS-TODAY              PIC  9(05) COMP VALUE ZERO.                  
011600 77  HOUR-CALC               PIC  9(02) COMP VALUE ZERO.                  
011700 77  SECS-REMAINDER          PIC  9(04) COMP VALUE ZERO.                  
011800 77  HOUR-IDX-CALC           PIC  9(02) COMP VALUE ZERO.                  
011900                                                                          
012000*****************************************************************         
012100* End-of-run trace lines - same flat REDEFINES idiom ZTRA020    *         
012200* uses for its selected/rejected counters.                       *        
012300*****************************************************************         
012400 01  TOTAL-TRACE-LINE.                                                    
012500     02  TT-LABEL            PIC  X(20)                                   
012600                                 VALUE 'ZTRA030 TOTAL REQ ='.             
012700     02  TT-COUNT            PIC  ZZZZZZZZ9.                              
012800     02  FILLER                 PIC  X(10) VALUE SPACES.                  
012900 01  TOTAL-TRACE-BYTES REDEFINES TOTAL-TRACE-LINE.                        
013000     02  FILLER                 PIC  X(39).                               
013100                                                                          
013200 01  UNIQUE-TRACE-LINE.                                                   
013300     02  UT-LABEL            PIC  X(20)                                   
013400                                 VALUE 'ZTRA030 UNIQ IPS  ='.             
013500     02  UT-COUNT            PIC  ZZZZZZZZ9.                              
013600     02  FILLER                 PIC  X(10) VALUE SPACES.                  
013700 01  UNIQUE-TRACE-BYTES REDEFINES UNIQUE-TRACE-LINE.                      
013800     02  FILLER                 PIC  X(39).                               
013900                                                                          
014000 LINKAGE SECTION.                                                         
014100 COPY ZTRAPRM.                                                            
014200                                                                          
014300 COPY ZTRATBL.                                                            
014400                                                                          
014500 COPY ZTRASTA.                                                            
014600                                                                          
014700 PROCEDURE DIVISION USING ZTRA-RUN-PARAMETERS                             
014800                           ZTRA-PARSED-TABLE                              
014900                           ZTRA-DISTINCT-IP-SCRATCH                       
015000                           ZTRA-DISTINCT-URL-SCRATCH                      
015100                           ZTRA-RECENT-IP-SCRATCH                         
015200                           ZTRA-STATS-AREA.                               
015300                                                                          
015400*****************************************************************         
015500* Main process.  Each report section is its own pass over the   *         
015600* selected rows, in the fixed order REPORT-WRITER prints them.  *         
015700*****************************************************************         
015800 0000-MAIN-PROCESS.                                                       
015900     PERFORM 1000-COMPUTE-BASIC-STATS  THRU 1000-EXIT.                    
016000     PERFORM 2000-COMPUTE-METHOD-DIST  THRU 2000-EXIT.                    
016100     PERFORM 3000-COMPUTE-ERROR-METRICS THRU 3000-EXIT.                   
016200     PERFORM 4000-COMPUTE-TOP-IPS      THRU 4000-EXIT.                    
016300     PERFORM 5000-COMPUTE-TOP-URLS     THRU 5000-EXIT.                    
016400     PERFORM 6000-COMPUTE-RECENT-ACTIVITY THRU 6000-EXIT.                 
016500     PERFORM 9900-TRACE-SUMMARY        THRU 9900-EXIT.                    
016600                                                                          
016700 0000-EXIT.                                                               
016800     GOBACK.                                                              
016900                                                                          
017000*****************************************************************         
017100* Basic stats - total requests, distinct IPs, total bytes.      *         
017200* The distinct-IP scratch table built here is reused unchanged  *         
017300* by 4000-COMPUTE-TOP-IPS below.                                 *        
017400*****************************************************************         
017500 1000-COMPUTE-BASIC-STATS.                                                
017600     MOVE ZERO                        TO ZS-TOTAL-REQUESTS                
017700                                          ZS-UNIQUE-IPS                   
017800                                          ZS-TOTAL-BYTES                  
017900                                          ZT-DIP-COUNT.                   
018000                                                                          
018100     PERFORM 1100-BASIC-STATS-ONE-ENTRY THRU 1100-EXIT                    
018200         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
018300             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
018400                                                                          
018500     MOVE ZT-DIP-COUNT                TO ZS-UNIQUE-IPS.                   
018600                                                                          
018700 1000-EXIT.                                                               
018800     EXIT.                                                                
018900                                                                          
019000 1100-BASIC-STATS-ONE-ENTRY.                                              
019100     IF  ZT-ENTRY-NOT-SELECTED(ZT-PARSED-IDX)                             
019200         GO TO 1100-EXIT.                                                 
019300                                                                          
019400     ADD 1                            TO ZS-TOTAL-REQUESTS.               
019500     ADD ZT-RESPONSE-SIZE(ZT-PARSED-IDX) TO ZS-TOTAL-BYTES.               
019600     PERFORM 1150-ADD-DISTINCT-IP THRU 1150-EXIT.                         
019700                                                                          
019800 1100-EXIT.                                                               
019900     EXIT.                                                                
020000                                                                          
020100*****************************************************************         
020200* Insert-or-bump the current entry's IP into the distinct-IP    *         
020300* scratch table.  First-seen order is preserved by appending.   *         
020400*****************************************************************         
020500 1150-ADD-DISTINCT-IP.                                                    
020600     MOVE 'N'                         TO DIP-FOUND-SW.                    
020700                                                                          
020800     IF  ZT-DIP-COUNT EQUAL ZERO                                          
020900         GO TO 1155-INSERT-NEW-IP.                                        
021000                                                                          
021100     PERFORM 1152-SEARCH-ONE-IP THRU 1152-EXIT                            
021200         VARYING DIP-SUB FROM 1 BY 1                                      
021300             UNTIL DIP-SUB GREATER THAN ZT-DIP-COUNT                      
021400                OR DIP-FOUND.                                             
021500                                                                          
021600     IF  DIP-FOUND                                                        
021700         GO TO 1150-EXIT.                                                 
021800                                                                          
021900 1155-INSERT-NEW-IP.                                                      
022000     ADD 1                            TO ZT-DIP-COUNT.                    
022100     MOVE ZT-IP-ADDRESS(ZT-PARSED-IDX) TO                                 
022200                                  ZT-DIP-ADDRESS(ZT-DIP-COUNT).           
022300     MOVE 1                        TO ZT-DIP-REQ-COUNT                    
022400                                          (ZT-DIP-COUNT).                 
022500                                                                          
022600 1150-EXIT.                                                               
022700     EXIT.                                                                
022800                                                                          
022900 1152-SEARCH-ONE-IP.                                                      
023000     IF  ZT-DIP-ADDRESS(DIP-SUB) EQUAL                                    
023100                                  ZT-IP-ADDRESS(ZT-PARSED-IDX)            
023200         ADD 1                     TO ZT-DIP-REQ-COUNT                    
023300                                          (DIP-SUB)                       
023400         MOVE 'Y'                  TO DIP-FOUND-SW.                       
023500                                                                          
023600 1152-EXIT.                                                               
023700     EXIT.                                                                
023800                                                                          
023900*****************************************************************         
024000* Method distribution - walked in the fixed alphabetical order  *         
024100* of METHOD-NAME-TABLE; a method with zero matches is left   *            
024200* out of ZS-METHOD-TABLE entirely.                               *        
024300*****************************************************************         
024400 2000-COMPUTE-METHOD-DIST.                                                
024500     MOVE ZERO                        TO ZS-METHOD-COUNT.                 
024600                                                                          
024700     PERFORM 2100-METHOD-ONE-NAME THRU 2100-EXIT                          
024800         VARYING METHOD-SUB FROM 1 BY 1                                   
024900             UNTIL METHOD-SUB GREATER THAN 7.                             
025000                                                                          
025100 2000-EXIT.                                                               
025200     EXIT.                                                                
025300                                                                          
025400 2100-METHOD-ONE-NAME.                                                    
025500     MOVE ZERO                        TO METHOD-MATCH-COUNT.              
025600                                                                          
025700     PERFORM 2110-COUNT-ONE-METHOD-MATCH THRU 2110-EXIT                   
025800         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
025900             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
026000                                                                          
026100     IF  METHOD-MATCH-COUNT EQUAL ZERO                                    
026200         GO TO 2100-EXIT.                                                 
026300                                                                          
026400     ADD 1                            TO ZS-METHOD-COUNT.                 
026500     SET ZS-METHOD-IDX TO ZS-METHOD-COUNT.                                
026600     MOVE METHOD-NAME-ENTRY(METHOD-SUB) TO                                
026700                                  ZS-METHOD-NAME(ZS-METHOD-IDX).          
026800     MOVE METHOD-MATCH-COUNT      TO                                      
026900                              ZS-METHOD-REQ-COUNT(ZS-METHOD-IDX).         
027000     COMPUTE ZS-METHOD-PERCENT(ZS-METHOD-IDX) ROUNDED =                   
027100         (METHOD-MATCH-COUNT * 100) / ZS-TOTAL-REQUESTS.                  
027200                                                                          
027300 2100-EXIT.                                                               
027400     EXIT.                                                                
027500                                                                          
027600 2110-COUNT-ONE-METHOD-MATCH.                                             
027700     IF  ZT-ENTRY-NOT-SELECTED(ZT-PARSED-IDX)                             
027800         GO TO 2110-EXIT.                                                 
027900                                                                          
028000     IF  ZT-HTTP-METHOD(ZT-PARSED-IDX) EQUAL                              
028100                              METHOD-NAME-ENTRY(METHOD-SUB)               
028200         ADD 1                        TO METHOD-MATCH-COUNT.              
028300                                                                          
028400 2110-EXIT.                                                               
028500     EXIT.                                                                
028600                                                                          
028700*****************************************************************         
028800* Error metrics - 2xx/4xx/5xx counts and the average 2xx size.  *         
028900*****************************************************************         
029000 3000-COMPUTE-ERROR-METRICS.                                              
029100     MOVE ZERO                        TO ZS-COUNT-2XX                     
029200                                          ZS-COUNT-4XX                    
029300                                          ZS-COUNT-5XX                    
029400                                          ZS-AVG-2XX-SIZE                 
029500                                          TWOXX-SIZE-SUM.                 
029600                                                                          
029700     PERFORM 3100-ERROR-METRICS-ONE THRU 3100-EXIT                        
029800         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
029900             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
030000                                                                          
030100     IF  ZS-COUNT-2XX GREATER THAN ZERO                                   
030200         COMPUTE ZS-AVG-2XX-SIZE ROUNDED =                                
030300             TWOXX-SIZE-SUM / ZS-COUNT-2XX                                
030400     ELSE                                                                 
030500         MOVE ZERO                    TO ZS-AVG-2XX-SIZE.                 
030600                                                                          
030700 3000-EXIT.                                                               
030800     EXIT.                                                                
030900                                                                          
031000 3100-ERROR-METRICS-ONE.                                                  
031100     IF  ZT-ENTRY-NOT-SELECTED(ZT-PARSED-IDX)                             
031200         GO TO 3100-EXIT.                                                 
031300                                                                          
031400     IF  ZT-STATUS-IS-2XX(ZT-PARSED-IDX)                                  
031500         ADD 1                        TO ZS-COUNT-2XX                     
031600         ADD ZT-RESPONSE-SIZE(ZT-PARSED-IDX) TO TWOXX-SIZE-SUM.           
031700                                                                          
031800     IF  ZT-STATUS-IS-4XX(ZT-PARSED-IDX)                                  
031900         ADD 1                        TO ZS-COUNT-4XX.                    
032000                                                                          
032100     IF  ZT-STATUS-IS-5XX(ZT-PARSED-IDX)                                  
032200         ADD 1                        TO ZS-COUNT-5XX.                    
032300                                                                          
032400 3100-EXIT.                                                               
032500     EXIT.                                                                
032600                                                                          
032700*****************************************************************         
032800* Top-N IPs - selection sort over the distinct-IP scratch table *         
032900* ZS-TOP-IP-TABLE is sized 50; the run parameter is capped to   *         
033000* that limit and to the number of distinct IPs actually found.  *         
033100*****************************************************************         
033200 4000-COMPUTE-TOP-IPS.                                                    
033300     MOVE ZERO                        TO ZS-TOP-IP-COUNT.                 
033400                                                                          
033500     IF  ZT-DIP-COUNT EQUAL ZERO                                          
033600         GO TO 4000-EXIT.                                                 
033700                                                                          
033800     PERFORM 4050-RESET-ONE-PICKED-IP THRU 4050-EXIT                      
033900         VARYING DIP-SUB FROM 1 BY 1                                      
034000             UNTIL DIP-SUB GREATER THAN ZT-DIP-COUNT.                     
034100                                                                          
034200     MOVE ZP-TOP-N                    TO TOP-IP-LIMIT.                    
034300     IF  TOP-IP-LIMIT GREATER THAN 50                                     
034400         MOVE 50                      TO TOP-IP-LIMIT.                    
034500     IF  TOP-IP-LIMIT GREATER THAN ZT-DIP-COUNT                           
034600         MOVE ZT-DIP-COUNT            TO TOP-IP-LIMIT.                    
034700                                                                          
034800     PERFORM 4100-SELECT-ONE-TOP-IP THRU 4100-EXIT                        
034900         VARYING RANK-SUB FROM 1 BY 1                                     
035000             UNTIL RANK-SUB GREATER THAN TOP-IP-LIMIT.                    
035100                                                                          
035200 4000-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500 4050-RESET-ONE-PICKED-IP.                                                
035600     MOVE 'N'                     TO DIP-PICKED-SW(DIP-SUB).              
035700                                                                          
035800 4050-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100 4100-SELECT-ONE-TOP-IP.                                                  
036200     MOVE ZERO                        TO BEST-COUNT                       
036300                                          BEST-IDX.                       
036400                                                                          
036500     PERFORM 4110-SCAN-ONE-IP-FOR-MAX THRU 4110-EXIT                      
036600         VARYING DIP-SUB FROM 1 BY 1                                      
036700             UNTIL DIP-SUB GREATER THAN ZT-DIP-COUNT.                     
036800                                                                          
036900     IF  BEST-IDX EQUAL ZERO                                              
037000         GO TO 4100-EXIT.                                                 
037100                                                                          
037200     MOVE 'Y'                 TO DIP-PICKED-SW(BEST-IDX).                 
037300     ADD 1                            TO ZS-TOP-IP-COUNT.                 
037400     SET ZS-TIP-IDX TO ZS-TOP-IP-COUNT.                                   
037500     MOVE ZT-DIP-ADDRESS(BEST-IDX) TO                                     
037600                                  ZS-TIP-ADDRESS(ZS-TIP-IDX).             
037700     MOVE ZT-DIP-REQ-COUNT(BEST-IDX) TO                                   
037800                              ZS-TIP-REQ-COUNT(ZS-TIP-IDX).               
037900                                                                          
038000 4100-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300 4110-SCAN-ONE-IP-FOR-MAX.                                                
038400     IF  DIP-PICKED-SW(DIP-SUB) EQUAL 'Y'                                 
038500         GO TO 4110-EXIT.                                                 
038600                                                                          
038700     IF  ZT-DIP-REQ-COUNT(DIP-SUB) GREATER THAN BEST-COUNT                
038800         MOVE ZT-DIP-REQ-COUNT(DIP-SUB) TO BEST-COUNT                     
038900         MOVE DIP-SUB              TO BEST-IDX.                           
039000                                                                          
039100 4110-EXIT.                                                               
039200     EXIT.                                                                
039300                                                                          
039400*****************************************************************         
039500* Top-5 URLs - same technique as the IP ranking above, but the  *         
039600* distinct-URL scratch table is built here first since no       *         
039700* earlier section needs it.                                     *         
039800*****************************************************************         
039900 5000-COMPUTE-TOP-URLS.                                                   
040000     MOVE ZERO                        TO ZT-DURL-COUNT                    
040100                                          ZS-TOP-URL-COUNT.               
040200                                                                          
040300     PERFORM 5050-ADD-DISTINCT-URL THRU 5050-EXIT                         
040400         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
040500             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
040600                                                                          
040700     IF  ZT-DURL-COUNT EQUAL ZERO                                         
040800         GO TO 5000-EXIT.                                                 
040900                                                                          
041000     PERFORM 5060-RESET-ONE-PICKED-URL THRU 5060-EXIT                     
041100         VARYING DURL-SUB FROM 1 BY 1                                     
041200             UNTIL DURL-SUB GREATER THAN ZT-DURL-COUNT.                   
041300                                                                          
041400     MOVE 5                           TO TOP-URL-LIMIT.                   
041500     IF  TOP-URL-LIMIT GREATER THAN ZT-DURL-COUNT                         
041600         MOVE ZT-DURL-COUNT           TO TOP-URL-LIMIT.                   
041700                                                                          
041800     PERFORM 5100-SELECT-ONE-TOP-URL THRU 5100-EXIT                       
041900         VARYING RANK-SUB FROM 1 BY 1                                     
042000             UNTIL RANK-SUB GREATER THAN TOP-URL-LIMIT.                   
042100                                                                          
042200 5000-EXIT.                                                               
042300     EXIT.                                                                
042400                                                                          
042500 5050-ADD-DISTINCT-URL.                                                   
042600     IF  ZT-ENTRY-NOT-SELECTED(ZT-PARSED-IDX)                             
042700         GO TO 5050-EXIT.                                                 
042800                                                                          
042900     MOVE 'N'                         TO DURL-FOUND-SW.                   
043000                                                                          
043100     IF  ZT-DURL-COUNT EQUAL ZERO                                         
043200         GO TO 5055-INSERT-NEW-URL.                                       
043300                                                                          
043400     PERFORM 5052-SEARCH-ONE-URL THRU 5052-EXIT                           
043500         VARYING DURL-SUB FROM 1 BY 1                                     
043600             UNTIL DURL-SUB GREATER THAN ZT-DURL-COUNT                    
043700                OR DURL-FOUND.                                            
043800                                                                          
043900     IF  DURL-FOUND                                                       
044000         GO TO 5050-EXIT.                                                 
044100                                                                          
044200 5055-INSERT-NEW-URL.                                                     
044300     ADD 1                            TO ZT-DURL-COUNT.                   
044400     MOVE ZT-URL(ZT-PARSED-IDX)       TO                                  
044500                                  ZT-DURL-URL(ZT-DURL-COUNT).             
044600     MOVE 1                        TO ZT-DURL-REQ-COUNT                   
044700                                          (ZT-DURL-COUNT).                
044800                                                                          
044900 5050-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200 5052-SEARCH-ONE-URL.                                                     
045300     IF  ZT-DURL-URL(DURL-SUB) EQUAL ZT-URL(ZT-PARSED-IDX)                
045400         ADD 1                     TO ZT-DURL-REQ-COUNT                   
045500                                          (DURL-SUB)                      
045600         MOVE 'Y'                  TO DURL-FOUND-SW.                      
045700                                                                          
045800 5052-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100 5060-RESET-ONE-PICKED-URL.                                               
046200     MOVE 'N'                TO DURL-PICKED-SW(DURL-SUB).                 
046300                                                                          
046400 5060-EXIT.                                                               
046500     EXIT.                                                                
046600                                                                          
046700 5100-SELECT-ONE-TOP-URL.                                                 
046800     MOVE ZERO                        TO BEST-COUNT                       
046900                                          BEST-IDX.                       
047000                                                                          
047100     PERFORM 5110-SCAN-ONE-URL-FOR-MAX THRU 5110-EXIT                     
047200         VARYING DURL-SUB FROM 1 BY 1                                     
047300             UNTIL DURL-SUB GREATER THAN ZT-DURL-COUNT.                   
047400                                                                          
047500     IF  BEST-IDX EQUAL ZERO                                              
047600         GO TO 5100-EXIT.                                                 
047700                                                                          
047800     MOVE 'Y'               TO DURL-PICKED-SW(BEST-IDX).                  
047900     ADD 1                            TO ZS-TOP-URL-COUNT.                
048000     SET ZS-TURL-IDX TO ZS-TOP-URL-COUNT.                                 
048100     MOVE ZT-DURL-URL(BEST-IDX)    TO                                     
048200                                  ZS-TURL-URL(ZS-TURL-IDX).               
048300     MOVE ZT-DURL-REQ-COUNT(BEST-IDX) TO                                  
048400                              ZS-TURL-REQ-COUNT(ZS-TURL-IDX).             
048500                                                                          
048600 5100-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900 5110-SCAN-ONE-URL-FOR-MAX.                                               
049000     IF  DURL-PICKED-SW(DURL-SUB) EQUAL 'Y'                               
049100         GO TO 5110-EXIT.                                                 
049200                                                                          
049300     IF  ZT-DURL-REQ-COUNT(DURL-SUB) GREATER THAN                         
049400                                              BEST-COUNT                  
049500         MOVE ZT-DURL-REQ-COUNT(DURL-SUB) TO BEST-COUNT                   
049600         MOVE DURL-SUB             TO BEST-IDX.                           
049700                                                                          
049800 5110-EXIT.                                                               
049900     EXIT.                                                                
050000                                                                          
050100*****************************************************************         
050200* Last-24h activity - MAXTS is the highest timestamp among the  *         
050300* selected rows; the window is MAXTS-86400 through MAXTS.       *         
050400*****************************************************************         
050500 6000-COMPUTE-RECENT-ACTIVITY.                                            
050600     PERFORM 6010-INIT-ONE-HOUR THRU 6010-EXIT                            
050700         VARYING ZS-HOUR-IDX FROM 1 BY 1                                  
050800             UNTIL ZS-HOUR-IDX GREATER THAN 24.                           
050900                                                                          
051000     MOVE ZERO                        TO ZS-MAX-TIMESTAMP.                
051100     PERFORM 6100-FIND-MAX-TIMESTAMP THRU 6100-EXIT                       
051200         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
051300             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
051400                                                                          
051500     PERFORM 6150-CALC-WINDOW-START THRU 6150-EXIT.                       
051600                                                                          
051700     MOVE ZERO                        TO ZT-RIP-COUNT.                    
051800     PERFORM 6200-RECENT-ONE-ENTRY THRU 6200-EXIT                         
051900         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
052000             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
052100                                                                          
052200     MOVE ZT-RIP-COUNT                TO ZS-RECENT-UNIQUE-IPS.            
052300                                                                          
052400 6000-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700 6010-INIT-ONE-HOUR.                                                      
052800     COMPUTE ZS-HOUR-OF-DAY(ZS-HOUR-IDX) = ZS-HOUR-IDX - 1.               
052900     MOVE ZERO                     TO ZS-HOUR-REQ-COUNT                   
053000                                          (ZS-HOUR-IDX).                  
053100                                                                          
053200 6010-EXIT.                                                               
053300     EXIT.                                                                
053400                                                                          
053500 6100-FIND-MAX-TIMESTAMP.                                                 
053600     IF  ZT-ENTRY-NOT-SELECTED(ZT-PARSED-IDX)                             
053700         GO TO 6100-EXIT.                                                 
053800                                                                          
053900     IF  ZT-TIMESTAMP(ZT-PARSED-IDX) GREATER THAN                         
054000                                      ZS-MAX-TIMESTAMP                    
054100         MOVE ZT-TIMESTAMP(ZT-PARSED-IDX) TO ZS-MAX-TIMESTAMP.            
054200                                                                          
054300 6100-EXIT.                                                               
054400     EXIT.                                                                
054500                                                                          
054600 6150-CALC-WINDOW-START.                                                  
054700     IF  ZS-MAX-TIMESTAMP LESS THAN 86400                                 
054800         MOVE ZERO                    TO WINDOW-START                     
054900     ELSE                                                                 
055000         COMPUTE WINDOW-START = ZS-MAX-TIMESTAMP - 86400.                 
055100                                                                          
055200 6150-EXIT.                                                               
055300     EXIT.                                                                
055400                                                                          
055500 6200-RECENT-ONE-ENTRY.                                                   
055600     IF  ZT-ENTRY-NOT-SELECTED(ZT-PARSED-IDX)                             
055700         GO TO 6200-EXIT.                                                 
055800                                                                          
055900     IF  ZT-TIMESTAMP(ZT-PARSED-IDX) LESS THAN WINDOW-START               
056000         GO TO 6200-EXIT.                                                 
056100                                                                          
056200     PERFORM 6250-ADD-RECENT-IP THRU 6250-EXIT.                           
056300     PERFORM 6300-BUCKET-ONE-HOUR THRU 6300-EXIT.                         
056400                                                                          
056500 6200-EXIT.                                                               
056600     EXIT.                                                                
056700                                                                          
056800 6250-ADD-RECENT-IP.                                                      
056900     MOVE 'N'                         TO RIP-FOUND-SW.                    
057000                                                                          
057100     IF  ZT-RIP-COUNT EQUAL ZERO                                          
057200         GO TO 6255-INSERT-NEW-RECENT-IP.                                 
057300                                                                          
057400     PERFORM 6252-SEARCH-ONE-RECENT-IP THRU 6252-EXIT                     
057500         VARYING ZT-RIP-IDX FROM 1 BY 1                                   
057600             UNTIL ZT-RIP-IDX GREATER THAN ZT-RIP-COUNT                   
057700                OR RIP-FOUND.                                             
057800                                                                          
057900     IF  RIP-FOUND                                                        
058000         GO TO 6250-EXIT.                                                 
058100                                                                          
058200 6255-INSERT-NEW-RECENT-IP.                                               
058300     ADD 1                            TO ZT-RIP-COUNT.                    
058400     MOVE ZT-IP-ADDRESS(ZT-PARSED-IDX) TO                                 
058500                              ZT-RIP-ADDRESS(ZT-RIP-COUNT).               
058600                                                                          
058700 6250-EXIT.                                                               
058800     EXIT.                                                                
058900                                                                          
059000 6252-SEARCH-ONE-RECENT-IP.                                               
059100     IF  ZT-RIP-ADDRESS(ZT-RIP-IDX) EQUAL                                 
059200                              ZT-IP-ADDRESS(ZT-PARSED-IDX)                
059300         MOVE 'Y'                     TO RIP-FOUND-SW.                    
059400                                                                          
059500 6252-EXIT.                                                               
059600     EXIT.                                                                
059700                                                                          
059800 6300-BUCKET-ONE-HOUR.                                                    
059900     DIVIDE ZT-TIMESTAMP(ZT-PARSED-IDX) BY 86400                          
060000         GIVING DAY-COUNT REMAINDER SECS-TODAY.                           
060100     DIVIDE SECS-TODAY BY 3600                                            
060200         GIVING HOUR-CALC REMAINDER SECS-REMAINDER.                       
060300     COMPUTE HOUR-IDX-CALC = HOUR-CALC + 1.                               
060400     ADD 1                     TO ZS-HOUR-REQ-COUNT                       
060500                                      (HOUR-IDX-CALC).                    
060600                                                                          
060700 6300-EXIT.                                                               
060800     EXIT.                                                                
060900                                                                          
061000*****************************************************************         
061100* End-of-run trace DISPLAY - fires only when the operator has   *         
061200* raised UPSI-0 for this run.                                    *        
061300*****************************************************************         
061400 9900-TRACE-SUMMARY.                                                      
061500     IF  ZTRA-TRACE-OFF                                                   
061600         GO TO 9900-EXIT.                                                 
061700                                                                          
061800     MOVE ZS-TOTAL-REQUESTS           TO TT-COUNT.                        
061900     DISPLAY TOTAL-TRACE-LINE UPON CONSOLE.                               
062000                                                                          
062100     MOVE ZS-UNIQUE-IPS               TO UT-COUNT.                        
062200     DISPLAY UNIQUE-TRACE-LINE UPON CONSOLE.                              
062300                                                                          
062400 9900-EXIT.                                                               
062500     EXIT.                                                                
