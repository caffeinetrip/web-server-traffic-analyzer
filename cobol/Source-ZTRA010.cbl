000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA010.                                                     
000300 AUTHOR. K. M. Voss.                                                      
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 11/28/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* RECORD-VALIDATOR.  CALLed once per split input line by        *         
001300* ZTRA000.  Checks and numerically converts the six raw text    *         
001400* fields off one access-log line; returns a fully populated     *         
001500* ZTRA-LOG-ENTRY with ZL-ENTRY-VALID-SW set, and, when invalid, *         
001600* a one-line reason in REASON-TEXT.                          *            
001700*                                                               *         
001800* Date       UserID   Description                               *         
001900* ---------- -------- ----------------------------------------- *         
002000* 11/28/91   KMV      Initial release.  Split out of ZTRA000    *         
002100*                     so bad lines could be reported as         *         
002200*                     warnings rather than aborting the whole   *         
002300*                     run.  PR-0512.                             *        
002400* 06/02/92   KMV      Added IP-address octet-range check; a     *         
002500*                     four-part numeric address is not enough   *         
002600*                     by itself.  PR-0559.                       *        
002700* 04/09/93   DRA      Widened URL field validation for the new  *         
002800*                     query-string based reporting URLs.        *         
002900*                     CR-4477.                                  *         
003000* 10/17/94   RJO      Response-size zero is valid (empty body); *         
003100*                     was being rejected in error.  PR-0688.    *         
003200* 11/09/98   MTD      Y2K-0041 - reviewed timestamp validation; *         
003300*                     field is a raw Unix epoch value, not a    *         
003400*                     2-digit year, no change required.          *        
003500* 01/22/99   MTD      Y2K-0041 - regression run confirmed no    *         
003600*                     date-window field in this program rolls   *         
003700*                     over incorrectly.                          *        
003800* 06/14/01   RJO      No functional change; recompiled under    *         
003900*                     the CR-4791 release with ZTRA000/030.     *         
004000* 09/18/01   RJO      Fold HTTP method text to upper case       *         
004100*                     before the 88-level check; lower-case     *         
004200*                     method lines off the new edge servers     *         
004300*                     were being rejected as parse errors.       *        
004400*                     PR-0741.                                  *         
004500* 11/02/01   RJO      Count dots and segment length by hand      *        
004600*                     ahead of the octet UNSTRING; a fifth       *        
004700*                     address part or an over-length octet was  *         
004800*                     being dropped or truncated instead of      *        
004900*                     failing the line.  PR-0764.                *        
005000* 11/05/01   RJO      Moved the standalone octet/scan counters   *        
005100*                     to 77-level entries per Std/Prac review.   *        
005200*                     PR-0767.                                  *         
005300*                                                               *         
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER.  PROD-3090.                                             
005800 OBJECT-COMPUTER.  PROD-3090.                                             
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     CLASS NUMERIC-TEXT-CLASS   IS '0' THRU '9'                           
006200     CLASS IP-OCTET-CLASS       IS '0' THRU '9'                           
006300     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
006400            OFF STATUS IS ZTRA-TRACE-OFF.                                 
006500                                                                          
006600 DATA DIVISION.                                                           
006700 WORKING-STORAGE SECTION.                                                 
006800                                                                          
006900*****************************************************************         
007000* DEFINE LOCAL VARIABLES                                        *         
007100*****************************************************************         
007200 77  OCTET-COUNT             PIC  9(01) COMP VALUE ZEROES.                
007300 77  OCTET-POS               PIC  9(02) COMP VALUE ZEROES.                
007400 77  OCTET-VALUE             PIC  9(03) COMP-3 VALUE ZEROES.              
007500 77  ONE-DIGIT-TEXT          PIC  X(01) VALUE SPACE.                      
007600 77  ONE-DIGIT-NUM           PIC  9(01) VALUE ZERO.                       
007700 77  DOT-COUNT                PIC  9(02) COMP VALUE ZEROES.               
007800 77  SEGMENT-LEN              PIC  9(02) COMP VALUE ZEROES.               
007900 77  IP-SCAN-POS              PIC  9(02) COMP VALUE ZEROES.               
008000 01  IP-VALID-SW             PIC  X(01) VALUE 'Y'.                        
008100     88  IP-IS-VALID                 VALUE 'Y'.                           
008200     88  IP-IS-INVALID               VALUE 'N'.                           
008300                                                                          
008400*****************************************************************         
008500* Dot/segment-length shape check run ahead of the UNSTRING - a  *         
008600* fifth dot-delimited part or a segment wider than the 3-byte   *         
008700* octet field would otherwise be silently dropped or truncated  *         
008800* by UNSTRING instead of failing the address.  PR-0764.          *        
008900*****************************************************************         
009000 01  SEGMENT-TOO-LONG-SW      PIC  X(01) VALUE 'N'.                       
009100     88  SEGMENT-IS-TOO-LONG          VALUE 'Y'.                          
009200     88  SEGMENT-LENGTH-OK            VALUE 'N'.                          
009300                                                                          
009400*****************************************************************         
009500* IP address split into its four dotted octets for range        *         
009600* checking (0-255 each).  REDEFINES gives us the fixed-column   *         
009700* view; the octets themselves are unstrung into a small table.  *         
009800*****************************************************************         
009900 01  IP-OCTET-TABLE.                                                      
010000     02  IP-OCTET OCCURS 4 TIMES                                          
010100                         INDEXED BY IP-OCTET-IDX.                         
010200         03  IP-OCTET-TEXT   PIC  X(03).                                  
010300     02  FILLER                 PIC  X(04) VALUE SPACES.                  
010400                                                                          
010500 LINKAGE SECTION.                                                         
010600 01  LINE-NUMBER             PIC  9(07) COMP.                             
010700                                                                          
010800 01  TIMESTAMP-TEXT          PIC  X(10).                                  
010900 01  TIMESTAMP-NUM  REDEFINES TIMESTAMP-TEXT                              
011000                                 PIC  9(10).                              
011100                                                                          
011200 01  IP-TEXT                 PIC  X(15).                                  
011300 01  METHOD-TEXT             PIC  X(07).                                  
011400 01  URL-TEXT                PIC  X(64).                                  
011500                                                                          
011600 01  STATUS-TEXT             PIC  X(03).                                  
011700 01  STATUS-NUM     REDEFINES STATUS-TEXT                                 
011800                                 PIC  9(03).                              
011900                                                                          
012000 01  SIZE-TEXT               PIC  X(10).                                  
012100 01  SIZE-NUM       REDEFINES SIZE-TEXT                                   
012200                                 PIC  9(10).                              
012300                                                                          
012400 COPY ZTRALOG.                                                            
012500                                                                          
012600 01  REASON-TEXT             PIC  X(60).                                  
012700                                                                          
012800 PROCEDURE DIVISION USING LINE-NUMBER                                     
012900                           TIMESTAMP-TEXT                                 
013000                           IP-TEXT                                        
013100                           METHOD-TEXT                                    
013200                           URL-TEXT                                       
013300                           STATUS-TEXT                                    
013400                           SIZE-TEXT                                      
013500                           ZTRA-LOG-ENTRY                                 
013600                           REASON-TEXT.                                   
013700                                                                          
013800*****************************************************************         
013900* Main process.                                                 *         
014000*****************************************************************         
014100 0000-MAIN-PROCESS.                                                       
014200     MOVE LINE-NUMBER              TO ZL-LINE-NUMBER.                     
014300     MOVE 'Y'                         TO ZL-ENTRY-VALID-SW.               
014400     MOVE SPACES                      TO REASON-TEXT.                     
014500                                                                          
014600     PERFORM 2000-VALIDATE-TIMESTAMP     THRU 2000-EXIT.                  
014700     PERFORM 2100-VALIDATE-IP-ADDRESS    THRU 2100-EXIT.                  
014800     PERFORM 2200-VALIDATE-HTTP-METHOD   THRU 2200-EXIT.                  
014900     PERFORM 2300-VALIDATE-URL           THRU 2300-EXIT.                  
015000     PERFORM 2400-VALIDATE-STATUS-CODE   THRU 2400-EXIT.                  
015100     PERFORM 2500-VALIDATE-RESPONSE-SIZE THRU 2500-EXIT.                  
015200                                                                          
015300 0000-EXIT.                                                               
015400     GOBACK.                                                              
015500                                                                          
015600*****************************************************************         
015700* Timestamp must be all-numeric text (a raw Unix epoch value).  *         
015800*****************************************************************         
015900 2000-VALIDATE-TIMESTAMP.                                                 
016000     IF  ZL-ENTRY-IS-INVALID                                              
016100         GO TO 2000-EXIT.                                                 
016200                                                                          
016300     IF  TIMESTAMP-TEXT IS NUMERIC-TEXT-CLASS                             
016400         MOVE TIMESTAMP-NUM         TO ZL-TIMESTAMP                       
016500     ELSE                                                                 
016600         MOVE 'N'                     TO ZL-ENTRY-VALID-SW                
016700         MOVE 'invalid timestamp'      TO REASON-TEXT.                    
016800                                                                          
016900 2000-EXIT.                                                               
017000     EXIT.                                                                
017100                                                                          
017200*****************************************************************         
017300* IP address must be four dot-separated octets, each 0-255.     *         
017400*****************************************************************         
017500 2100-VALIDATE-IP-ADDRESS.                                                
017600     IF  ZL-ENTRY-IS-INVALID                                              
017700         GO TO 2100-EXIT.                                                 
017800                                                                          
017900     MOVE SPACES                      TO IP-OCTET-TABLE.                  
018000     MOVE 'Y'                         TO IP-VALID-SW.                     
018100     MOVE 'N'                         TO SEGMENT-TOO-LONG-SW.             
018200     MOVE ZEROES                      TO DOT-COUNT                        
018300                                          SEGMENT-LEN.                    
018400                                                                          
018500*    PR-0764 - UNSTRING alone cannot see a fifth dot-delimited            
018600*    part (it just drops the text once all four receivers are             
018700*    full) or a segment wider than the 3-byte octet field (it             
018800*    silently truncates), so both are counted by hand first.              
018900     PERFORM 2105-SCAN-ONE-IP-BYTE    THRU 2105-EXIT                      
019000         VARYING IP-SCAN-POS FROM 1 BY 1                                  
019100             UNTIL IP-SCAN-POS GREATER THAN 15.                           
019200                                                                          
019300     IF  SEGMENT-IS-TOO-LONG                                              
019400     OR  DOT-COUNT NOT EQUAL 3                                            
019500         MOVE 'N'                     TO IP-VALID-SW.                     
019600                                                                          
019700     IF  IP-IS-VALID                                                      
019800         UNSTRING IP-TEXT DELIMITED BY '.'                                
019900             INTO IP-OCTET-TEXT(1)                                        
020000                  IP-OCTET-TEXT(2)                                        
020100                  IP-OCTET-TEXT(3)                                        
020200                  IP-OCTET-TEXT(4)                                        
020300             TALLYING IN OCTET-COUNT                                      
020400                                                                          
020500         IF  OCTET-COUNT NOT EQUAL 4                                      
020600             MOVE 'N'                 TO IP-VALID-SW                      
020700         ELSE                                                             
020800             PERFORM 2110-CHECK-ONE-OCTET THRU 2110-EXIT                  
020900                 VARYING IP-OCTET-IDX FROM 1 BY 1                         
021000                     UNTIL IP-OCTET-IDX GREATER THAN 4.                   
021100                                                                          
021200     IF  IP-IS-INVALID                                                    
021300         MOVE 'N'                     TO ZL-ENTRY-VALID-SW                
021400         MOVE 'invalid IP address'     TO REASON-TEXT                     
021500     ELSE                                                                 
021600         MOVE IP-TEXT               TO ZL-IP-ADDRESS.                     
021700                                                                          
021800 2100-EXIT.                                                               
021900     EXIT.                                                                
022000                                                                          
022100*****************************************************************         
022200* Examine one byte of IP-TEXT: count the dots seen and the       *        
022300* running length of the segment since the last dot (or the       *        
022400* start of the field).  A segment that reaches four bytes is     *        
022500* already too wide for any valid octet and would otherwise be   *         
022600* silently cut down to three bytes by the UNSTRING below.        *        
022700* Trailing spaces end the scan without starting a phantom        *        
022800* segment of their own.                                          *        
022900*****************************************************************         
023000 2105-SCAN-ONE-IP-BYTE.                                                   
023100     IF  IP-TEXT(IP-SCAN-POS:1) EQUAL SPACE                               
023200         GO TO 2105-EXIT.                                                 
023300                                                                          
023400     IF  IP-TEXT(IP-SCAN-POS:1) EQUAL '.'                                 
023500         ADD 1                        TO DOT-COUNT                        
023600         MOVE ZERO                    TO SEGMENT-LEN                      
023700     ELSE                                                                 
023800         ADD 1                        TO SEGMENT-LEN                      
023900         IF  SEGMENT-LEN GREATER THAN 3                                   
024000             MOVE 'Y'                 TO SEGMENT-TOO-LONG-SW.             
024100                                                                          
024200 2105-EXIT.                                                               
024300     EXIT.                                                                
024400                                                                          
024500*****************************************************************         
024600* Check one octet: must be numeric text, one to three digits,   *         
024700* value 0 through 255.                                          *         
024800*****************************************************************         
024900 2110-CHECK-ONE-OCTET.                                                    
025000     IF  IP-OCTET-TEXT(IP-OCTET-IDX) EQUAL SPACES                         
025100         MOVE 'N'                     TO IP-VALID-SW                      
025200         GO TO 2110-EXIT.                                                 
025300                                                                          
025400     MOVE ZEROES                      TO OCTET-VALUE.                     
025500     PERFORM 2120-CHECK-ONE-DIGIT     THRU 2120-EXIT                      
025600         VARYING OCTET-POS FROM 1 BY 1                                    
025700             UNTIL OCTET-POS GREATER THAN 3                               
025800                OR IP-IS-INVALID.                                         
025900                                                                          
026000     IF  IP-IS-INVALID                                                    
026100         GO TO 2110-EXIT.                                                 
026200                                                                          
026300     IF  OCTET-VALUE GREATER THAN 255                                     
026400         MOVE 'N'                     TO IP-VALID-SW.                     
026500                                                                          
026600 2110-EXIT.                                                               
026700     EXIT.                                                                
026800                                                                          
026900*****************************************************************         
027000* Accumulate one digit of the octet text into OCTET-VALUE;   *            
027100* a trailing space ends the digit string, anything else that    *         
027200* is not a digit fails the octet.                                *        
027300*****************************************************************         
027400 2120-CHECK-ONE-DIGIT.                                                    
027500     IF  IP-OCTET-TEXT(IP-OCTET-IDX)(OCTET-POS:1)                         
027600                                      EQUAL SPACE                         
027700         GO TO 2120-EXIT.                                                 
027800                                                                          
027900     MOVE IP-OCTET-TEXT(IP-OCTET-IDX)(OCTET-POS:1)                        
028000                                      TO ONE-DIGIT-TEXT.                  
028100                                                                          
028200     IF  ONE-DIGIT-TEXT           IS IP-OCTET-CLASS                       
028300         MOVE ONE-DIGIT-TEXT       TO ONE-DIGIT-NUM                       
028400         COMPUTE OCTET-VALUE = OCTET-VALUE * 10 +                         
028500                                   ONE-DIGIT-NUM                          
028600     ELSE                                                                 
028700         MOVE 'N'                     TO IP-VALID-SW.                     
028800                                                                          
028900 2120-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200*****************************************************************         
029300* HTTP method must be one of the seven values ZTRALOG allows.   *         
029400*****************************************************************         
029500 2200-VALIDATE-HTTP-METHOD.                                               
029600     IF  ZL-ENTRY-IS-INVALID                                              
029700         GO TO 2200-EXIT.                                                 
029800                                                                          
029900*    PR-0741 - fold the method text to upper case before the   *          
030000*    88-level check below; Ops reported lower-case "get"/      *          
030100*    "post" lines off the new edge servers being flagged as    *          
030200*    parse errors instead of being accepted and normalized.               
030300     INSPECT METHOD-TEXT                                                  
030400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
030500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
030600                                                                          
030700     MOVE METHOD-TEXT               TO ZL-HTTP-METHOD.                    
030800                                                                          
030900     IF  ZL-METHOD-IS-VALID                                               
031000         NEXT SENTENCE                                                    
031100     ELSE                                                                 
031200         MOVE 'N'                      TO ZL-ENTRY-VALID-SW               
031300         MOVE 'invalid HTTP method'     TO REASON-TEXT.                   
031400                                                                          
031500 2200-EXIT.                                                               
031600     EXIT.                                                                
031700                                                                          
031800*****************************************************************         
031900* URL must be present (non-blank) and start with a slash.       *         
032000*****************************************************************         
032100 2300-VALIDATE-URL.                                                       
032200     IF  ZL-ENTRY-IS-INVALID                                              
032300         GO TO 2300-EXIT.                                                 
032400                                                                          
032500     IF  URL-TEXT EQUAL SPACES                                            
032600         MOVE 'N'                      TO ZL-ENTRY-VALID-SW               
032700         MOVE 'missing URL'             TO REASON-TEXT                    
032800     ELSE                                                                 
032900         IF  URL-TEXT(1:1) NOT EQUAL '/'                                  
033000             MOVE 'N'                  TO ZL-ENTRY-VALID-SW               
033100             MOVE 'URL must begin with /'                                 
033200                                        TO REASON-TEXT                    
033300         ELSE                                                             
033400             MOVE URL-TEXT           TO ZL-URL.                           
033500                                                                          
033600 2300-EXIT.                                                               
033700     EXIT.                                                                
033800                                                                          
033900*****************************************************************         
034000* Status code must be all-numeric text, 100 through 599.        *         
034100*****************************************************************         
034200 2400-VALIDATE-STATUS-CODE.                                               
034300     IF  ZL-ENTRY-IS-INVALID                                              
034400         GO TO 2400-EXIT.                                                 
034500                                                                          
034600     IF  STATUS-TEXT IS NUMERIC-TEXT-CLASS                                
034700         MOVE STATUS-NUM            TO ZL-STATUS-CODE                     
034800         IF  ZL-STATUS-IS-VALID                                           
034900             NEXT SENTENCE                                                
035000         ELSE                                                             
035100             MOVE 'N'                  TO ZL-ENTRY-VALID-SW               
035200             MOVE 'status code out of range'                              
035300                                        TO REASON-TEXT                    
035400     ELSE                                                                 
035500         MOVE 'N'                      TO ZL-ENTRY-VALID-SW               
035600         MOVE 'invalid status code'     TO REASON-TEXT.                   
035700                                                                          
035800 2400-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100*****************************************************************         
036200* Response size must be all-numeric text; zero is a valid       *         
036300* size (an empty response body).  PR-0688.                      *         
036400*****************************************************************         
036500 2500-VALIDATE-RESPONSE-SIZE.                                             
036600     IF  ZL-ENTRY-IS-INVALID                                              
036700         GO TO 2500-EXIT.                                                 
036800                                                                          
036900     IF  SIZE-TEXT IS NUMERIC-TEXT-CLASS                                  
037000         MOVE SIZE-NUM               TO ZL-RESPONSE-SIZE                  
037100     ELSE                                                                 
037200         MOVE 'N'                       TO ZL-ENTRY-VALID-SW              
037300         MOVE 'invalid response size'    TO REASON-TEXT.                  
037400                                                                          
037500 2500-EXIT.                                                               
037600     EXIT.                                                                
