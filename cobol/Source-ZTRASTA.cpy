000100*****************************************************************         
000200* ZTRASTA  -  zTRA computed statistics area.                    *         
000300*                                                                *        
000400* Populated once by TRAFFIC-ANALYZER (ZTRA030) over the selected *        
000500* rows of ZTRA-PARSED-TABLE and handed to REPORT-WRITER (ZTRA040)*        
000600* so the print logic never has to touch the working tables.      *        
000700*****************************************************************         
000800 01  ZTRA-STATS-AREA.                                                     
000900     02  ZS-TOTAL-REQUESTS      PIC  9(09) COMP VALUE ZEROES.             
001000     02  ZS-UNIQUE-IPS          PIC  9(09) COMP VALUE ZEROES.             
001100     02  ZS-TOTAL-BYTES         PIC  9(15) COMP-3 VALUE ZEROES.           
001200                                                                          
001300     02  ZS-METHOD-COUNT        PIC  9(02) COMP VALUE ZEROES.             
001400     02  ZS-METHOD-TABLE OCCURS 7 TIMES                                   
001500                         INDEXED BY ZS-METHOD-IDX.                        
001600         03  ZS-METHOD-NAME     PIC  X(07).                               
001700         03  ZS-METHOD-REQ-COUNT PIC 9(09) COMP.                          
001800         03  ZS-METHOD-PERCENT  PIC  9(03)V9(01) COMP-3.                  
001900                                                                          
002000     02  ZS-COUNT-2XX           PIC  9(09) COMP VALUE ZEROES.             
002100     02  ZS-COUNT-4XX           PIC  9(09) COMP VALUE ZEROES.             
002200     02  ZS-COUNT-5XX           PIC  9(09) COMP VALUE ZEROES.             
002300     02  ZS-AVG-2XX-SIZE        PIC  9(09) COMP VALUE ZEROES.             
002400                                                                          
002500     02  ZS-TOP-IP-COUNT        PIC  9(04) COMP VALUE ZEROES.             
002600     02  ZS-TOP-IP-TABLE OCCURS 50 TIMES                                  
002700                         INDEXED BY ZS-TIP-IDX.                           
002800         03  ZS-TIP-ADDRESS     PIC  X(15).                               
002900         03  ZS-TIP-REQ-COUNT   PIC  9(09) COMP.                          
003000                                                                          
003100     02  ZS-TOP-URL-COUNT       PIC  9(01) COMP VALUE ZEROES.             
003200     02  ZS-TOP-URL-TABLE OCCURS 5 TIMES                                  
003300                         INDEXED BY ZS-TURL-IDX.                          
003400         03  ZS-TURL-URL        PIC  X(64).                               
003500         03  ZS-TURL-REQ-COUNT  PIC  9(09) COMP.                          
003600                                                                          
003700     02  ZS-MAX-TIMESTAMP       PIC  9(10) COMP VALUE ZEROES.             
003800     02  ZS-RECENT-UNIQUE-IPS   PIC  9(09) COMP VALUE ZEROES.             
003900                                                                          
004000     02  ZS-HOUR-TABLE   OCCURS 24 TIMES                                  
004100                         INDEXED BY ZS-HOUR-IDX.                          
004200         03  ZS-HOUR-OF-DAY     PIC  9(02) COMP.                          
004300         03  ZS-HOUR-REQ-COUNT  PIC  9(09) COMP.                          
004400                                                                          
004500     02  FILLER                 PIC  X(20) VALUE SPACES.                  
