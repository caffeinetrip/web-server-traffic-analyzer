000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. ZTRA020.                                                     
000300 AUTHOR. K. M. Voss.                                                      
000400 INSTALLATION. DATA PROCESSING - BATCH SYSTEMS.                           
000500 DATE-WRITTEN. 01/19/1990.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800*****************************************************************         
000900*                                                               *         
001000* zTRA - Web Server Traffic Analyzer.                          *          
001100*                                                               *         
001200* LOG-FILTER.  CALLed once by ZTRA000 after LOG-PARSER builds   *         
001300* the parsed-record table.  Marks ZT-SELECTED-SW 'Y' on each    *         
001400* entry that passes the method, status-code and timestamp       *         
001500* filters in effect for this run; entries with no filter set    *         
001600* pass automatically.                                            *        
001700*                                                               *         
001800* Date       UserID   Description                               *         
001900* ---------- -------- ----------------------------------------- *         
002000* 01/19/90   KMV      Initial release.  Timestamp window        *         
002100*                     filter only.  CR-4230.                    *         
002200* 07/03/90   KMV      Moved out of ZTRA000 when the traffic     *         
002300*                     statistics logic was split into its own  *          
002400*                     program.  CR-4301.                        *         
002500* 08/14/90   KMV      Added HTTP method filter.  CR-4249.        *        
002600* 02/22/91   DRA      Added status-code single/range filter.     *        
002700*                     CR-4288.                                   *        
002800* 11/09/98   MTD      Y2K-0041 - reviewed timestamp compares;    *        
002900*                     field is a raw Unix epoch value, no       *         
003000*                     2-digit year in this program.              *        
003100* 06/14/01   RJO      No functional change; recompiled under    *         
003200*                     the CR-4791 release with ZTRA000/030.      *        
003300* 09/18/01   RJO      Method filter now arrives already upper-  *         
003400*                     cased from ZTRA000, so no local fold is   *         
003500*                     needed on either side of the compare in   *         
003600*                     1100-APPLY-METHOD-FILTER.  Grouped the    *         
003700*                     three match switches under one 01 so the  *         
003800*                     flat REDEFINES matches house style.        *        
003900*                     PR-0741.                                  *         
004000* 11/05/01   RJO      Moved SELECTED-COUNT/REJECTED-COUNT to     *        
004100*                     77-level entries per Std/Prac review.      *        
004200*                     PR-0767.                                  *         
004300*                                                               *         
004400*****************************************************************         
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER.  PROD-3090.                                             
004800 OBJECT-COMPUTER.  PROD-3090.                                             
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     UPSI-0 ON  STATUS IS ZTRA-TRACE-ON                                   
005200            OFF STATUS IS ZTRA-TRACE-OFF.                                 
005300                                                                          
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600                                                                          
005700*****************************************************************         
005800* DEFINE LOCAL VARIABLES                                        *         
005900*****************************************************************         
006000*****************************************************************         
006100* The three filter-match switches, grouped so a single flat     *         
006200* REDEFINES view is available the way the other trace areas     *         
006300* in this suite carry one - see MATCH-SWITCHES-BYTES below.  *            
006400*****************************************************************         
006500 01  MATCH-SWITCHES.                                                      
006600     02  METHOD-MATCH-SW     PIC  X(01) VALUE 'Y'.                        
006700         88  METHOD-MATCHES              VALUE 'Y'.                       
006800         88  METHOD-NOT-MATCH             VALUE 'N'.                      
006900     02  STATUS-MATCH-SW     PIC  X(01) VALUE 'Y'.                        
007000         88  STATUS-MATCHES              VALUE 'Y'.                       
007100         88  STATUS-NOT-MATCH             VALUE 'N'.                      
007200     02  TIME-MATCH-SW       PIC  X(01) VALUE 'Y'.                        
007300         88  TIME-MATCHES                VALUE 'Y'.                       
007400         88  TIME-NOT-MATCH               VALUE 'N'.                      
007500 01  MATCH-SWITCHES-BYTES REDEFINES MATCH-SWITCHES.                       
007600     02  FILLER                 PIC  X(03).                               
007700                                                                          
007800 77  SELECTED-COUNT          PIC  9(09) COMP VALUE ZEROES.                
007900 77  REJECTED-COUNT          PIC  9(09) COMP VALUE ZEROES.                
008000                                                                          
008100*****************************************************************         
008200* End-of-run trace lines.  Kept as flat REDEFINES views so the  *         
008300* DISPLAY in 1900-TRACE-SUMMARY is a single MOVE-and-print       *        
008400* rather than a STRING build.                                    *        
008500*****************************************************************         
008600 01  SELECTED-TRACE-LINE.                                                 
008700     02  ST-LABEL            PIC  X(20)                                   
008800                                 VALUE 'ZTRA020 SELECTED = '.             
008900     02  ST-COUNT            PIC  ZZZZZZZZ9.                              
009000     02  FILLER                 PIC  X(10) VALUE SPACES.                  
009100 01  SELECTED-TRACE-BYTES REDEFINES SELECTED-TRACE-LINE.                  
009200     02  FILLER                 PIC  X(39).                               
009300                                                                          
009400 01  REJECTED-TRACE-LINE.                                                 
009500     02  RT-LABEL            PIC  X(20)                                   
009600                                 VALUE 'ZTRA020 REJECTED = '.             
009700     02  RT-COUNT            PIC  ZZZZZZZZ9.                              
009800     02  FILLER                 PIC  X(10) VALUE SPACES.                  
009900 01  REJECTED-TRACE-BYTES REDEFINES REJECTED-TRACE-LINE.                  
010000     02  FILLER                 PIC  X(39).                               
010100                                                                          
010200 LINKAGE SECTION.                                                         
010300 COPY ZTRAPRM.                                                            
010400                                                                          
010500 COPY ZTRATBL.                                                            
010600                                                                          
010700 PROCEDURE DIVISION USING ZTRA-RUN-PARAMETERS                             
010800                           ZTRA-PARSED-TABLE.                             
010900                                                                          
011000*****************************************************************         
011100* Main process.                                                 *         
011200*****************************************************************         
011300 0000-MAIN-PROCESS.                                                       
011400     PERFORM 1000-FILTER-RECORDS THRU 1000-EXIT                           
011500         VARYING ZT-PARSED-IDX FROM 1 BY 1                                
011600             UNTIL ZT-PARSED-IDX GREATER THAN ZT-PARSED-COUNT.            
011700                                                                          
011800     PERFORM 1900-TRACE-SUMMARY THRU 1900-EXIT.                           
011900                                                                          
012000 0000-EXIT.                                                               
012100     GOBACK.                                                              
012200                                                                          
012300*****************************************************************         
012400* Apply every filter in effect to one parsed entry; the entry   *         
012500* is selected only when it passes all three.                    *         
012600*****************************************************************         
012700 1000-FILTER-RECORDS.                                                     
012800     PERFORM 1100-APPLY-METHOD-FILTER THRU 1100-EXIT.                     
012900     PERFORM 1200-APPLY-STATUS-FILTER THRU 1200-EXIT.                     
013000     PERFORM 1300-APPLY-TIME-FILTER   THRU 1300-EXIT.                     
013100                                                                          
013200     IF  METHOD-MATCHES                                                   
013300     AND STATUS-MATCHES                                                   
013400     AND TIME-MATCHES                                                     
013500         MOVE 'Y'                     TO ZT-SELECTED-SW                   
013600                                          (ZT-PARSED-IDX)                 
013700         ADD 1                        TO SELECTED-COUNT                   
013800     ELSE                                                                 
013900         MOVE 'N'                     TO ZT-SELECTED-SW                   
014000                                          (ZT-PARSED-IDX)                 
014100         ADD 1                        TO REJECTED-COUNT.                  
014200                                                                          
014300 1000-EXIT.                                                               
014400     EXIT.                                                                
014500                                                                          
014600*****************************************************************         
014700* HTTP method filter - no filter set always matches.            *         
014800*****************************************************************         
014900 1100-APPLY-METHOD-FILTER.                                                
015000     MOVE 'Y'                         TO METHOD-MATCH-SW.                 
015100                                                                          
015200     IF  ZP-METHOD-FILTER-NOT-SET                                         
015300         GO TO 1100-EXIT.                                                 
015400                                                                          
015500     IF  ZT-HTTP-METHOD(ZT-PARSED-IDX) NOT EQUAL                          
015600                                      ZP-METHOD-FILTER                    
015700         MOVE 'N'                     TO METHOD-MATCH-SW.                 
015800                                                                          
015900 1100-EXIT.                                                               
016000     EXIT.                                                                
016100                                                                          
016200*****************************************************************         
016300* Status-code filter (single value or LO-HI range) - no filter  *         
016400* set always matches.                                           *         
016500*****************************************************************         
016600 1200-APPLY-STATUS-FILTER.                                                
016700     MOVE 'Y'                         TO STATUS-MATCH-SW.                 
016800                                                                          
016900     IF  ZP-STATUS-FILTER-NOT-SET                                         
017000         GO TO 1200-EXIT.                                                 
017100                                                                          
017200     IF  ZT-STATUS-CODE(ZT-PARSED-IDX) LESS THAN ZP-STATUS-LOW            
017300     OR  ZT-STATUS-CODE(ZT-PARSED-IDX) GREATER THAN                       
017400                                      ZP-STATUS-HIGH                      
017500         MOVE 'N'                     TO STATUS-MATCH-SW.                 
017600                                                                          
017700 1200-EXIT.                                                               
017800     EXIT.                                                                
017900                                                                          
018000*****************************************************************         
018100* Timestamp window filter - either bound may be absent.         *         
018200*****************************************************************         
018300 1300-APPLY-TIME-FILTER.                                                  
018400     MOVE 'Y'                         TO TIME-MATCH-SW.                   
018500                                                                          
018600     IF  ZP-START-TS-SET                                                  
018700         IF  ZT-TIMESTAMP(ZT-PARSED-IDX) LESS THAN                        
018800                                      ZP-START-TIMESTAMP                  
018900             MOVE 'N'                 TO TIME-MATCH-SW.                   
019000                                                                          
019100     IF  ZP-END-TS-SET                                                    
019200         IF  ZT-TIMESTAMP(ZT-PARSED-IDX) GREATER THAN                     
019300                                      ZP-END-TIMESTAMP                    
019400             MOVE 'N'                 TO TIME-MATCH-SW.                   
019500                                                                          
019600 1300-EXIT.                                                               
019700     EXIT.                                                                
019800                                                                          
019900*****************************************************************         
020000* End-of-run trace DISPLAY - selected/rejected counts.  Only    *         
020100* fires when the operator has raised UPSI-0 for this run.        *        
020200*****************************************************************         
020300 1900-TRACE-SUMMARY.                                                      
020400     IF  ZTRA-TRACE-OFF                                                   
020500         GO TO 1900-EXIT.                                                 
020600                                                                          
020700     MOVE SELECTED-COUNT           TO ST-COUNT.                           
020800     DISPLAY SELECTED-TRACE-LINE UPON CONSOLE.                            
020900                                                                          
021000     MOVE REJECTED-COUNT           TO RT-COUNT.                           
021100     DISPLAY REJECTED-TRACE-LINE UPON CONSOLE.                            
021200                                                                          
021300 1900-EXIT.                                                               
021400     EXIT.                                                                
