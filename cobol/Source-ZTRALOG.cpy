000100*****************************************************************         
000200* ZTRALOG  -  zTRA parsed log-record entry.                     *         
000300*                                                                *        
000400* One entry per valid input line.  Used standalone as the        *        
000500* LINKAGE record ZTRA010 hands back to its caller, and its       *        
000600* field shape is repeated (04-level) inside the ZT-PARSED-TABLE  *        
000700* OCCURS table in ZTRATBL.                                       *        
000800*****************************************************************         
000900 01  ZTRA-LOG-ENTRY.                                                      
001000     02  ZL-LINE-NUMBER         PIC  9(07) COMP-3.                        
001100                                                                          
001200     02  ZL-TIMESTAMP           PIC  9(10) COMP.                          
001300                                                                          
001400     02  ZL-IP-ADDRESS          PIC  X(15).                               
001500                                                                          
001600     02  ZL-HTTP-METHOD         PIC  X(07).                               
001700         88  ZL-METHOD-IS-VALID     VALUES 'GET    ' 'POST   '            
001800                                            'PUT    ' 'DELETE '           
001900                                            'PATCH  ' 'HEAD   '           
002000                                            'OPTIONS'.                    
002100                                                                          
002200     02  ZL-URL                 PIC  X(64).                               
002300                                                                          
002400     02  ZL-STATUS-CODE         PIC  9(03).                               
002500         88  ZL-STATUS-IS-VALID     VALUES 100 THRU 599.                  
002600         88  ZL-STATUS-IS-2XX       VALUES 200 THRU 299.                  
002700         88  ZL-STATUS-IS-4XX       VALUES 400 THRU 499.                  
002800         88  ZL-STATUS-IS-5XX       VALUES 500 THRU 599.                  
002900     02  ZL-STATUS-CLASS   REDEFINES ZL-STATUS-CODE.                      
003000         03  ZL-STATUS-CLASS-DIGIT  PIC  9.                               
003100         03  FILLER                 PIC  99.                              
003200                                                                          
003300     02  ZL-RESPONSE-SIZE       PIC  9(10) COMP.                          
003400                                                                          
003500     02  ZL-ENTRY-VALID-SW      PIC  X(01) VALUE 'N'.                     
003600         88  ZL-ENTRY-IS-VALID           VALUE 'Y'.                       
003700         88  ZL-ENTRY-IS-INVALID         VALUE 'N'.                       
003800                                                                          
003900     02  ZL-SELECTED-SW         PIC  X(01) VALUE 'N'.                     
004000         88  ZL-ENTRY-IS-SELECTED        VALUE 'Y'.                       
004100         88  ZL-ENTRY-NOT-SELECTED       VALUE 'N'.                       
004200                                                                          
004300     02  FILLER                 PIC  X(10) VALUE SPACES.                  
